000100******************************************************************
000200* COPYBOOK  HMSMEDR                                              *
000300* TABLE(CSV_DATA.MEDICAL_RECORD)                                 *
000400* ONE ENTRY PER LINE OF THE MEDICAL_RECORD.CSV MASTER - THE 7    *
000500* SCALAR FIELDS PLUS THE THREE ";"-DELIMITED REPEATING GROUPS    *
000600* (DIAGNOSES, TREATMENTS, PRESCRIPTIONS) EXPANDED OUT TO FIXED   *
000700* OCCURS TABLES SO HMSMPARS/HMSMRNDR CAN WALK THEM WITH A        *
000800* SUBSCRIPT INSTEAD OF RESCANNING THE CSV TEXT EVERY TIME.       *
000900******************************************************************
001000* CHANGE LOG                                                     *
001100*   03/18/86  RWB  ORIGINAL COPYBOOK FOR THE HMS LOAD/SAVE REWORK *
001200*   09/02/10  RWB  WIDENED HMS-RX-TABLE TO CARRY STATUS-CODE AS  *
001300*                  COMP-3 TO MATCH THE PHARMACY STATUS TABLE     *
001400*   04/27/15  PLT  ADDED HMS-GROUP-COUNTS-R DUMP VIEW FOR THE    *
001500*                  999-TRACE DISPLAYS IN HMSLOAD                 *
001600******************************************************************
001700 01  HMS-MEDREC-LIMITS.
001800     05  HMS-DIAG-MAX            PIC 9(02) VALUE 20.
001900     05  HMS-TRMT-MAX            PIC 9(02) VALUE 20.
002000     05  HMS-RX-MAX              PIC 9(02) VALUE 10.
002100     05  FILLER                  PIC X(02).
002200
002300 01  HMS-MEDREC-ENTRY.
002400     05  HMS-PATIENT-ID          PIC X(10).
002500     05  HMS-PATIENT-NAME        PIC X(30).
002600     05  HMS-PATIENT-DOB         PIC X(10).
002700* TEXT DATE BROKEN OUT FOR EDITING/DISPLAY, SAME PATTERN AS      *
002800* HMS-USER-DOB-R IN HMSUSER - SOURCE IS YYYY-MM-DD TEXT          *
002900     05  HMS-PATIENT-DOB-R REDEFINES HMS-PATIENT-DOB.
003000         10  HMS-PDOB-YYYY       PIC 9(04).
003100         10  HMS-PDOB-DASH-1     PIC X(01).
003200         10  HMS-PDOB-MM         PIC 9(02).
003300         10  HMS-PDOB-DASH-2     PIC X(01).
003400         10  HMS-PDOB-DD         PIC 9(02).
003500     05  HMS-PATIENT-GENDER      PIC X(06).
003600     05  HMS-BLOOD-TYPE          PIC X(04).
003700     05  HMS-PATIENT-PHONE       PIC X(15).
003800     05  HMS-PATIENT-EMAIL       PIC X(40).
003900     05  HMS-GROUP-COUNTS.
004000         10  HMS-DIAG-COUNT      PIC 9(02) COMP.
004100         10  HMS-TRMT-COUNT      PIC 9(02) COMP.
004200         10  HMS-RX-COUNT        PIC 9(02) COMP.
004300* DUMP VIEW OF THE THREE GROUP COUNTERS FOR THE TRACE DISPLAYS - *
004400* LETS A DUMP READER SEE ALL THREE AS ONE PRINTABLE STRING       *
004500     05  HMS-GROUP-COUNTS-R REDEFINES HMS-GROUP-COUNTS.
004600         10  HMS-GROUP-COUNTS-X  PIC X(06).
004700     05  HMS-DIAG-TABLE OCCURS 20 TIMES
004800                         INDEXED BY HMS-DIAG-IDX.
004900         10  HMS-DIAG-TEXT       PIC X(80).
005000     05  HMS-TRMT-TABLE OCCURS 20 TIMES
005100                         INDEXED BY HMS-TRMT-IDX.
005200         10  HMS-TRMT-TEXT       PIC X(80).
005300     05  HMS-RX-TABLE OCCURS 10 TIMES
005400                         INDEXED BY HMS-RX-IDX.
005500         10  HMS-RX-MEDICATION-NAME
005600                                 PIC X(30).
005700         10  HMS-RX-STATUS-CODE PIC S9(02) COMP-3.
005800         10  FILLER              PIC X(04).
005900     05  FILLER                  PIC X(10).
