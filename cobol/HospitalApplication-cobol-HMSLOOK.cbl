000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSLOOK.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/86.
000700 DATE-COMPILED. 04/02/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE USER_LIST.CSV ROSTER INTO A
001400*          WORKING-STORAGE TABLE, IN THE SAME ROW ORDER THE FILE
001500*          IS WRITTEN IN, THEN RUNS A CARD FILE OF USER-ID
001600*          LOOKUP REQUESTS AGAINST THE TABLE.
001700*
001800*          THE SEARCH IS A STRAIGHT SEQUENTIAL SEARCH OF THE
001900*          TABLE IN LOAD ORDER - THE FIRST ROW THAT MATCHES THE
002000*          REQUESTED USER-ID IS THE ONE REPORTED.  IF THE SAME
002100*          USER-ID APPEARS ON MORE THAN ONE ROW, THE LATER ROWS
002200*          ARE NEVER SEEN BY THIS PROGRAM - MATCHES THE WAY THE
002300*          APPLICATION ITSELF WALKS ITS IN-MEMORY LIST.
002400*
002500*          THE TABLE LOAD RE-APPLIES BOTH OF HMSLOAD'S ROW EDITS
002600*          (COMMA COUNT AND ROLE VALIDITY) RATHER THAN JUST THE
002700*          COMMA COUNT - A ROW HMSLOAD WOULD REJECT MUST NOT BE
002800*          FINDABLE HERE EITHER, OR THE TWO STEPS WOULD BE
002900*          WORKING FROM TWO DIFFERENT VERSIONS OF THE ROSTER.
003000*
003100******************************************************************
003200
003300         INPUT FILE                -   CSV_DATA.USER_LIST
003400         INPUT FILE                -   HMS LOOKUP REQUEST CARDS
003500         DUMP FILE                 -   SYSOUT
003600
003700******************************************************************
003800* CHANGE LOG                                                      *
003900*   04/02/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
004000*   11/30/98  RWB  Y2K - HMS-RUN-DATE WIDENED TO 8 DIGITS          *
004100*   06/02/03  PLT  BAD USER_LIST ROWS NOW SKIPPED INSTEAD OF       *
004200*                  ABENDING THE TABLE LOAD - TICKET 3102          *
004300*   09/14/04  RWB  TABLE SIZE RAISED FROM 300 TO 500 ROWS TO       *
004400*                  MATCH THE GROWN USER_LIST FILE - TICKET 3344   *
004500*   03/02/07  PLT  LOOKUP CARD FILE NOW ACCEPTS BLANK TRAILING     *
004600*                  COLUMNS WITHOUT AN UNSTRING OVERFLOW - TICKET   *
004700*                  3890                                           *
004800*   07/11/09  RWB  NOT-FOUND LINE NOW ECHOES THE REQUESTED         *
004900*                  USER-ID - TICKET 4208                          *
005000*   12/05/11  PLT  ADDED WS-FIRST-ROW-DUMP REDEFINES FOR THE       *
005100*                  999-TRACE DISPLAYS                             *
005200*   05/19/14  RWB  FOUND-LINE NOW SHOWS THE USER'S ROLE            *
005300*                  ALONGSIDE THE NAME - TICKET 4690                *
005400*   10/02/17  PLT  TABLE LOAD NOW RE-CHECKS THE ROLE FIELD SO A    *
005500*                  ROW HMSLOAD WOULD REJECT CANNOT STILL BE FOUND  *
005600*                  BY A LOOKUP - TICKET 5120                      *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*  SYSOUT CARRIES THE FOUND/NOT-FOUND LINE FOR EVERY LOOKUP CARD.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100*  THE SAME USER ROSTER HMSLOAD READS - THIS PROGRAM BUILDS ITS
007200*  OWN IN-MEMORY COPY RATHER THAN SHARING HMSLOAD'S TABLE, SINCE
007300*  THE TWO STEPS RUN AS SEPARATE JOB STEPS WITH NO COMMON REGION.
007400     SELECT HMSUSR-FILE
007500     ASSIGN TO UT-S-HMSUSR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS UFCODE.
007800
007900*  ONE LOOKUP REQUEST PER CARD - THE CLASSIC HMS BATCH-CARD-FILE
008000*  DRIVER FOR A SEARCH PROGRAM, CARRIED OVER FROM THE OLD PATSRCH
008100*  SHAPE.
008200     SELECT HMSLKUP-FILE
008300     ASSIGN TO UT-S-HMSLKUP
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS LFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(132).
009600
009700****** ONE LINE PER ROW OF THE USER ROSTER - FIRST LINE IS A
009800****** COLUMN-HEADING LINE AND IS DISCARDED, NOT LOADED
009900 FD  HMSUSR-FILE
010000     RECORDING MODE IS V
010100     LABEL RECORDS ARE STANDARD
010200     RECORD IS VARYING IN SIZE FROM 20 TO 200 CHARACTERS
010300         DEPENDING ON WS-USER-REC-LTH
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS HMS-USER-RAW-LINE.
010600 01  HMS-USER-RAW-LINE.
010700     05  HMS-USER-RAW-TEXT       PIC X(199).
010800     05  FILLER                  PIC X(001).
010900
011000****** ONE CARD PER LOOKUP REQUEST - COLUMNS 1-10 ARE THE
011100****** USER-ID TO SEARCH FOR, REST OF THE CARD IS UNUSED
011200 FD  HMSLKUP-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS HMS-LOOKUP-CARD.
011800 01  HMS-LOOKUP-CARD.
011900     05  LOOKUP-USER-ID          PIC X(10).
012000     05  FILLER                  PIC X(70).
012100
012200 WORKING-STORAGE SECTION.
012300*  WHO-AM-I LABELS, SAME CONVENTION AS EVERY OTHER HMS PROGRAM.
012400 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSLOOK".
012500 01  PARA-NAME                   PIC X(20) VALUE SPACES.
012600 01  ABEND-REASON                PIC X(60) VALUE SPACES.
012700
012800*  A 77-LEVEL SCRATCH CONSTANT - THE NUMBER OF ROWS THE SEARCH
012900*  TABLE BELOW CAN HOLD.  NAMED HERE RATHER THAN LEFT AS A BARE
013000*  "500" IN THE PROCEDURE DIVISION SO THE LOOP BOUND AND THE
013100*  OCCURS CLAUSE CANNOT DRIFT APART THE NEXT TIME SOMEONE WIDENS
013200*  THE TABLE.
013300 77  WS-USER-TABLE-MAX           PIC 9(03) COMP VALUE 500.
013400
013500 01  FILE-STATUS-CODES.
013600     05  UFCODE                  PIC X(2).
013700         88  USER-CODE-READ          VALUE SPACES.
013800     05  LFCODE                  PIC X(2).
013900         88  LOOKUP-CODE-READ         VALUE SPACES.
014000
014100 01  WS-REC-LENGTHS.
014200     05  WS-USER-REC-LTH         PIC 9(04) COMP.
014300
014400** WORK AREA COPYBOOK - COMMON TO THE WHOLE HMS JOB STREAM
014500 COPY HMSCTRS.
014600
014700** ONE CANDIDATE USER ROW IS EDITED HERE BEFORE IT IS ADDED TO
014800** THE SEARCH TABLE BELOW
014900 COPY HMSUSER.
015000
015100*  WS-USER-COMMA-CNT HOLDS THE COMMA TALLY FOR THE ROW CURRENTLY
015200*  BEING EDITED.  WS-TABLE-ROWS-LOADED IS A RUNNING COUNT OF HOW
015300*  MANY ROWS ACTUALLY MADE IT INTO THE TABLE, FOR THE 999-TRACE
015400*  DISPLAYS - IT IS NOT THE SAME NUMBER AS HMS-USERS-READ, SINCE
015500*  A ROW CAN BE READ AND STILL REJECTED.
015600 01  WS-EDIT-WORK-FIELDS.
015700     05  WS-USER-COMMA-CNT       PIC 9(02) COMP.
015800     05  WS-TABLE-ROWS-LOADED    PIC 9(04) COMP.
015900
016000* THE TABLE IS NOT LOADED THROUGH THE HMSUSER COPYBOOK - THIS    *
016100* SHOP WRITES EACH TABLE'S ROW LAYOUT OUT BY HAND THE SAME WAY   *
016200* IT ALWAYS HAS FOR SEARCH PROGRAMS (SEE EQUIP-TABLE-REC IN      *
016300* THE OLD PATSRCH PROGRAM)                                       *
016400 01  WS-USER-TABLE.
016500     05  HMS-USER-TABLE-ROW OCCURS 500 TIMES
016600                         INDEXED BY USR-IDX.
016700         10  HMS-USER-ID         PIC X(10).
016800         10  HMS-USER-NAME       PIC X(30).
016900         10  HMS-USER-DOB        PIC X(10).
017000         10  HMS-USER-GENDER     PIC X(06).
017100         10  HMS-USER-PHONE      PIC X(15).
017200         10  HMS-USER-EMAIL      PIC X(40).
017300         10  HMS-USER-PASSWORD   PIC X(20).
017400         10  HMS-USER-ROLE       PIC X(12).
017500         10  FILLER              PIC X(07).
017600
017700* DUMP VIEW OF THE FIRST TABLE ROW FOR THE 999-TRACE DISPLAYS    *
017800 01  WS-FIRST-ROW-DUMP REDEFINES WS-USER-TABLE.
017900     05  WS-FIRST-ROW-TEXT       PIC X(143).
018000     05  FILLER                  PIC X(74857).
018100
018200*  TWO CANNED REPORT LINES - ONE FOR A MATCH, ONE FOR A MISS.
018300*  999-CLEANUP MOVES INTO WHICHEVER ONE APPLIES AND WRITES IT;
018400*  NO SEPARATE 01 PER LOOKUP SINCE ONLY ONE OF THE TWO CAN BE
018500*  TRUE FOR ANY GIVEN CARD.
018600 01  WS-REPORT-LINES.
018700     05  WS-FOUND-LINE.
018800         10  FILLER              PIC X(14) VALUE "USER FOUND  - ".
018900         10  RPT-USER-ID         PIC X(10).
019000         10  FILLER              PIC X(02) VALUE SPACES.
019100         10  RPT-USER-NAME       PIC X(30).
019200         10  FILLER              PIC X(02) VALUE SPACES.
019300         10  RPT-USER-ROLE       PIC X(12).
019400         10  FILLER              PIC X(62) VALUE SPACES.
019500     05  WS-NOTFOUND-LINE.
019600         10  FILLER              PIC X(14) VALUE "USER NOT FOUND".
019700         10  FILLER              PIC X(02) VALUE SPACES.
019800         10  RPT-NOTFOUND-ID     PIC X(10).
019900         10  FILLER              PIC X(106) VALUE SPACES.
020000
020100 PROCEDURE DIVISION.
020200*  THREE STEPS - OPEN AND PRIME, BUILD THE SEARCH TABLE FROM
020300*  THE USER ROSTER, THEN RUN EVERY LOOKUP CARD AGAINST THE
020400*  TABLE.  THE TABLE LOAD STOPS EITHER AT END OF THE ROSTER OR
020500*  AT WS-USER-TABLE-MAX ROWS, WHICHEVER COMES FIRST.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
020800             VARYING USR-IDX FROM 1 BY 1
020900             UNTIL HMS-NO-MORE-USERS
021000                OR USR-IDX > WS-USER-TABLE-MAX.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200             UNTIL HMS-NO-MORE-LOOKUPS.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE +0 TO RETURN-CODE.
021500     GOBACK.
021600
021700*  OPEN BOTH FILES, DISCARD THE USER_LIST COLUMN-HEADING LINE,
021800*  AND PRIME THE LOOKUP-CARD READ LOOP.  AN EMPTY USER_LIST FILE
021900*  IS TREATED AS A SETUP ERROR, THE SAME AS IN HMSLOAD.
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB HMSLOOK ********".
022300     ACCEPT HMS-RUN-DATE FROM DATE YYYYMMDD.
022400     INITIALIZE HMS-COUNTERS-AND-ACCUMULATORS.
022500     MOVE ZERO TO WS-TABLE-ROWS-LOADED.
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700*  PRIMING READ #1 PULLS IN THE COLUMN-HEADING LINE, PRIMING
022800*  READ #2 PULLS IN THE FIRST REAL DATA ROW
022900     PERFORM 900-READ-USER-REC THRU 900-EXIT.
023000     IF HMS-NO-MORE-USERS
023100         MOVE "EMPTY USER_LIST FILE" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300     PERFORM 900-READ-USER-REC THRU 900-EXIT.
023400     PERFORM 910-READ-LOOKUP-CARD THRU 910-EXIT.
023500 000-EXIT.
023600     EXIT.
023700
023800*  ONE PASS OF THE TABLE LOAD LOOP.  BR-1 (EIGHT COMMA FIELDS)
023900*  AND BR-2 (A VALID ROLE) ARE BOTH RE-CHECKED HERE, THE SAME
024000*  TWO TESTS HMSLOAD MAKES AGAINST THE SAME FILE - A ROW THAT
024100*  HMSLOAD WOULD REJECT MUST NOT BE LOADED INTO THIS TABLE
024200*  EITHER, OR A LOOKUP COULD FIND A USER THE LOAD STEP NEVER
024300*  ACCEPTED.  EITHER FAILURE BACKS THE INDEX UP BY ONE SO THE
024400*  REJECTED ROW DOES NOT LEAVE A HOLE IN THE TABLE.
024500 050-LOAD-USER-TABLE.
024600     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
024700     PERFORM 060-COUNT-USER-FIELDS THRU 060-EXIT.
024800     IF WS-USER-COMMA-CNT = 7
024900         PERFORM 070-EDIT-USER-ROW THRU 070-EXIT
025000         IF HMS-ROLE-VALID
025100             MOVE HMS-USER-ENTRY TO HMS-USER-TABLE-ROW(USR-IDX)
025200             ADD 1 TO WS-TABLE-ROWS-LOADED
025300         ELSE
025400             ADD 1 TO HMS-USERS-REJECTED
025500             SET USR-IDX DOWN BY 1
025600     ELSE
025700         ADD 1 TO HMS-USERS-REJECTED
025800         SET USR-IDX DOWN BY 1.
025900     PERFORM 900-READ-USER-REC THRU 900-EXIT.
026000 050-EXIT.
026100     EXIT.
026200
026300*  BUSINESS RULE - SAME EIGHT-COMMA-FIELD TEST HMSLOAD MAKES.
026400 060-COUNT-USER-FIELDS.
026500     MOVE ZERO TO WS-USER-COMMA-CNT.
026600     INSPECT HMS-USER-RAW-TEXT TALLYING WS-USER-COMMA-CNT
026700         FOR ALL ",".
026800 060-EXIT.
026900     EXIT.
027000
027100*  SPLIT THE EIGHT TOP-LEVEL FIELDS INTO HMS-USER-ENTRY - THE
027200*  SAME COPYBOOK LAYOUT HMSLOAD EDITS ONE ROW INTO, THOUGH THIS
027300*  PROGRAM THEN COPIES THE RESULT INTO ITS OWN HAND-LAID-OUT
027400*  SEARCH TABLE ROW RATHER THAN KEEPING HMS-USER-ENTRY AROUND.
027500 070-EDIT-USER-ROW.
027600     UNSTRING HMS-USER-RAW-TEXT DELIMITED BY ","
027700         INTO HMS-USER-ID    IN HMS-USER-ENTRY,
027800              HMS-USER-NAME  IN HMS-USER-ENTRY,
027900              HMS-USER-DOB   IN HMS-USER-ENTRY,
028000              HMS-USER-GENDER IN HMS-USER-ENTRY,
028100              HMS-USER-PHONE IN HMS-USER-ENTRY,
028200              HMS-USER-EMAIL IN HMS-USER-ENTRY,
028300              HMS-USER-PASSWORD IN HMS-USER-ENTRY,
028400              HMS-USER-ROLE  IN HMS-USER-ENTRY.
028500     ADD 1 TO HMS-USERS-READ.
028600 070-EXIT.
028700     EXIT.
028800
028900*  ONE PASS OF THE LOOKUP-CARD LOOP - SEARCH THE TABLE, THEN
029000*  READ THE NEXT CARD.
029100 100-MAINLINE.
029200     MOVE "100-MAINLINE" TO PARA-NAME.
029300     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
029400     PERFORM 910-READ-LOOKUP-CARD THRU 910-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800*  BUSINESS RULE - A LOOKUP RETURNS THE FIRST MATCHING ROW IN
029900*  LOAD ORDER, OR "NOT FOUND" IF NO ROW CARRIES THAT USER-ID.
030000*  SEARCH (NOT SEARCH ALL) IS USED DELIBERATELY - IT WALKS THE
030100*  TABLE IN SUBSCRIPT ORDER FROM WHEREVER USR-IDX IS SET, SO
030200*  SETTING IT TO 1 FIRST GUARANTEES THE FIRST-MATCH-WINS RULE.
030300 200-SEARCH-RTN.
030400     MOVE "200-SEARCH-RTN" TO PARA-NAME.
030500     SET USR-IDX TO 1.
030600     SEARCH HMS-USER-TABLE-ROW
030700         AT END
030800             MOVE LOOKUP-USER-ID TO RPT-NOTFOUND-ID
030900             WRITE SYSOUT-REC FROM WS-NOTFOUND-LINE
031000             ADD 1 TO HMS-LOOKUPS-NOT-FOUND
031100         WHEN HMS-USER-ID IN HMS-USER-TABLE-ROW(USR-IDX)
031200                 = LOOKUP-USER-ID
031300             MOVE HMS-USER-ID IN HMS-USER-TABLE-ROW(USR-IDX)
031400                 TO RPT-USER-ID
031500             MOVE HMS-USER-NAME IN HMS-USER-TABLE-ROW(USR-IDX)
031600                 TO RPT-USER-NAME
031700             MOVE HMS-USER-ROLE IN HMS-USER-TABLE-ROW(USR-IDX)
031800                 TO RPT-USER-ROLE
031900             WRITE SYSOUT-REC FROM WS-FOUND-LINE
032000             ADD 1 TO HMS-LOOKUPS-FOUND
032100     END-SEARCH.
032200 200-EXIT.
032300     EXIT.
032400
032500*  OPEN SYSOUT FOR OUTPUT, THE ROSTER AND THE LOOKUP-CARD FILE
032600*  FOR INPUT.
032700 800-OPEN-FILES.
032800     MOVE "800-OPEN-FILES" TO PARA-NAME.
032900     OPEN OUTPUT SYSOUT.
033000     OPEN INPUT HMSUSR-FILE, HMSLKUP-FILE.
033100 800-EXIT.
033200     EXIT.
033300
033400*  CLOSE EVERYTHING THIS STEP OPENED - CALLED FROM BOTH THE
033500*  NORMAL END-OF-JOB PATH AND THE ABEND ROUTINE.
033600 850-CLOSE-FILES.
033700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033800     CLOSE SYSOUT, HMSUSR-FILE, HMSLKUP-FILE.
033900 850-EXIT.
034000     EXIT.
034100
034200*  READ ONE USER ROSTER RECORD - SAME SWITCH CONVENTION (AND
034300*  THE SAME SWITCH NAME, SINCE IT LIVES IN HMSCTRS) AS HMSLOAD.
034400 900-READ-USER-REC.
034500     READ HMSUSR-FILE INTO HMS-USER-RAW-LINE
034600         AT END MOVE "N" TO HMS-MORE-USERS-SW
034700         GO TO 900-EXIT
034800     END-READ.
034900 900-EXIT.
035000     EXIT.
035100
035200*  READ ONE LOOKUP-REQUEST CARD.
035300 910-READ-LOOKUP-CARD.
035400     READ HMSLKUP-FILE
035500         AT END MOVE "N" TO HMS-MORE-LOOKUPS-SW
035600         GO TO 910-EXIT
035700     END-READ.
035800 910-EXIT.
035900     EXIT.
036000
036100*  END-OF-JOB COUNTS - HOW MANY ROWS MADE IT INTO THE TABLE, HOW
036200*  MANY WERE REJECTED BY EITHER EDIT, AND HOW MANY LOOKUP CARDS
036300*  HIT VERSUS MISSED.
036400 999-CLEANUP.
036500     MOVE "999-CLEANUP" TO PARA-NAME.
036600     DISPLAY "USER ROWS LOADED INTO TABLE - " WS-TABLE-ROWS-LOADED.
036700     DISPLAY "USER ROWS REJECTED          - " HMS-USERS-REJECTED.
036800     DISPLAY "LOOKUPS FOUND                - " HMS-LOOKUPS-FOUND.
036900     DISPLAY "LOOKUPS NOT FOUND            - " HMS-LOOKUPS-NOT-FOUND.
037000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037100     DISPLAY "******** NORMAL END OF JOB HMSLOOK ********".
037200 999-EXIT.
037300     EXIT.
037400
037500*  SAME ABEND SHAPE AS EVERY OTHER HMS PROGRAM - CONSOLE
037600*  MESSAGE, CLOSE WHATEVER IS OPEN, NON-ZERO RETURN CODE.
037700 1000-ABEND-RTN.
037800     DISPLAY "*** ABNORMAL END OF JOB - HMSLOOK *** "
037900             ABEND-REASON UPON CONSOLE.
038000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038100     MOVE +16 TO RETURN-CODE.
038200     GOBACK.
