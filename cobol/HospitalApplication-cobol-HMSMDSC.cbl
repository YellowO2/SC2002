000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSMDSC.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/20/86.
000700 DATE-COMPILED. 04/20/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM DUMPS A HUMAN-READABLE "RECORD
001400*          DESCRIPTION" FOR EVERY ROW OF MEDICAL_RECORD.CSV -
001500*          SEVEN LABELLED SCALAR LINES FOLLOWED BY THE THREE
001600*          REPEATING-GROUP SECTIONS (DIAGNOSES, TREATMENTS,
001700*          PRESCRIPTIONS).  AN EMPTY SECTION PRINTS "NO <KIND>
001800*          AVAILABLE." INSTEAD OF A DETAIL LINE.
001900*
002000*          THIS STEP DOES NOT REWRITE THE MASTER - IT IS A READ-
002100*          ONLY DUMP, ONE PAGE PER PATIENT RECORD.
002200*
002300******************************************************************
002400
002500         INPUT FILE                -   CSV_DATA.MEDICAL_RECORD
002600         OUTPUT FILE               -   SYSOUT (RECORD DESCRIPTION
002700                                        DUMP)
002800
002900******************************************************************
003000* CHANGE LOG                                                      *
003100*   04/20/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
003200*   11/30/98  RWB  Y2K - HMS-RUN-DATE WIDENED TO 8 DIGITS          *
003300*   08/14/02  PLT  BLANK LINE NOW WRITTEN AFTER EVERY SECTION,     *
003400*                  EVEN AN EMPTY ONE, SO PAGES LINE UP ACROSS      *
003500*                  RECORDS - TICKET 2977                          *
003600*   05/03/06  RWB  PATIENT-ID HEADER LINE SPLIT OUT OF THE MAIN    *
003700*                  SCALAR-LINE GROUP SO IT COULD START A NEW       *
003800*                  PAGE ON ITS OWN                                 *
003900*   10/05/11  RWB  PRESCRIPTION DETAIL LINE NOW SHOWS THE STATUS   *
004000*                  CODE ALONGSIDE THE MEDICATION NAME - TICKET 4501*
004100*   02/20/13  PLT  EMAIL-ADDRESS LINE WIDTH CORRECTED AFTER A      *
004200*                  LONG-EMAIL SITE REPORTED TRUNCATED OUTPUT -     *
004300*                  TICKET 4335                                    *
004400*   09/18/15  RWB  ADDED WS-PAGE-NBR COUNT TO THE 999-CLEANUP      *
004500*                  DISPLAY SO OPERATIONS CAN CONFIRM THE RUN       *
004600*                  WROTE A PAGE FOR EVERY RECORD READ              *
004700*   04/02/18  PLT  DETAIL-LINE COUNT NOW ROLLED UP ACROSS ALL      *
004800*                  THREE SECTIONS FOR THE END-OF-JOB TOTALS -      *
004900*                  TICKET 5340                                    *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*  SYSOUT CARRIES THE RECORD-DESCRIPTION DUMP ITSELF - ONE PAGE
006000*  PER INPUT RECORD, STARTED WITH A TOP-OF-FORM ADVANCE.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500*  THE MEDICAL RECORD MASTER - READ ONLY, NEVER REWRITTEN BY
006600*  THIS STEP.
006700     SELECT HMSMED-FILE
006800     ASSIGN TO UT-S-HMSMED
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS MFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*  100-BYTE SYSOUT LINE - NARROWER THAN HMSLOAD'S 132 SINCE THIS
007500*  REPORT IS A COLUMNAR NAME/VALUE DUMP, NOT A WIDE COUNTS TABLE.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(100).
008300
008400****** NO HEADER LINE ON THIS FILE - EVERY ROW IS A DATA ROW
008500 FD  HMSMED-FILE
008600     RECORDING MODE IS V
008700     LABEL RECORDS ARE STANDARD
008800     RECORD IS VARYING IN SIZE FROM 20 TO 4000 CHARACTERS
008900         DEPENDING ON WS-MEDREC-REC-LTH
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS HMS-MEDREC-RAW-LINE.
009200 01  HMS-MEDREC-RAW-LINE.
009300     05  HMS-MEDREC-RAW-TEXT     PIC X(3999).
009400     05  FILLER                  PIC X(0001).
009500
009600 WORKING-STORAGE SECTION.
009700*  WHO-AM-I LABELS, SAME CONVENTION AS EVERY OTHER HMS PROGRAM.
009800 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSMDSC".
009900 01  PARA-NAME                   PIC X(20) VALUE SPACES.
010000 01  ABEND-REASON                PIC X(60) VALUE SPACES.
010100
010200*  A 77-LEVEL SCRATCH COUNTER - THE NUMBER OF DIAGNOSIS,
010300*  TREATMENT AND PRESCRIPTION DETAIL LINES WRITTEN SO FAR ACROSS
010400*  ALL THREE SECTIONS AND ALL RECORDS.  311/321/331 EACH BUMP IT
010500*  BY ONE AS THEY WRITE THEIR OWN KIND OF DETAIL LINE; 999-
010600*  CLEANUP DISPLAYS THE GRAND TOTAL SO OPERATIONS CAN SEE AT A
010700*  GLANCE HOW MUCH DETAIL THE RUN PRODUCED.
010800 77  WS-TOTAL-DETAIL-LINES       PIC 9(05) COMP VALUE ZERO.
010900
011000 01  FILE-STATUS-CODES.
011100     05  MFCODE                  PIC X(2).
011200         88  MEDREC-CODE-READ        VALUE SPACES.
011300     05  FILLER                  PIC X(02).
011400
011500 01  WS-REC-LENGTHS.
011600     05  WS-MEDREC-REC-LTH       PIC 9(04) COMP.
011700     05  FILLER                  PIC X(02).
011800
011900** WORK AREA COPYBOOK - COMMON TO THE WHOLE HMS JOB STREAM
012000 COPY HMSCTRS.
012100
012200** ONE RECORD AT A TIME IS BUILT HERE BY HMSMPARS - THIS STEP
012300** NEVER KEEPS MORE THAN ONE RECORD IN STORAGE AT A TIME
012400 COPY HMSMEDR.
012500
012600*  THE RAW LINE HANDED ACROSS THE CALL BOUNDARY TO HMSMPARS,
012700*  THE RETURN CODE IT HANDS BACK, AND A RUNNING PAGE COUNT - ONE
012800*  PAGE IS WRITTEN PER RECORD PARSED, SO THIS COUNT DOUBLES AS
012900*  THE "RECORD DESCRIPTIONS WRITTEN" FIGURE IN 999-CLEANUP.
013000 01  WS-EDIT-WORK-FIELDS.
013100     05  WS-RAW-LINE-FOR-CALL    PIC X(4000).
013200     05  WS-RETURN-CD            PIC S9(04) COMP.
013300     05  WS-PAGE-NBR             PIC 9(05) COMP VALUE ZERO.
013400
013500* DUMP VIEW OF THE RAW LINE FOR THE 999-TRACE DISPLAYS           *
013600 01  WS-RAW-LINE-DUMP REDEFINES WS-EDIT-WORK-FIELDS.
013700     05  WS-RAW-DUMP-TEXT        PIC X(60).
013800     05  FILLER                  PIC X(3946).
013900
014000*  PATIENT-ID GETS ITS OWN 01 AND ITS OWN "AFTER ADVANCING
014100*  NEXT-PAGE" WRITE BELOW SO IT IS ALWAYS THE FIRST LINE ON A
014200*  FRESH PAGE.
014300 01  WS-PATIENT-HDR-LINE.
014400     05  FILLER                  PIC X(14) VALUE
014500         "PATIENT-ID   -".
014600     05  RPT-PATIENT-ID          PIC X(10).
014700     05  FILLER                  PIC X(76) VALUE SPACES.
014800
014900*  THE REMAINING SIX LABELLED SCALAR LINES - EACH FOLLOWS THE
015000*  SAME "LABEL, VALUE, PAD TO 100" SHAPE AS THE HEADER LINE
015100*  ABOVE, JUST WITH A DIFFERENT LABEL AND FIELD WIDTH.
015200 01  WS-SCALAR-LINES.
015300     05  WS-NAME-LINE.
015400         10  FILLER              PIC X(14) VALUE
015500             "PATIENT-NAME -".
015600         10  RPT-PATIENT-NAME    PIC X(30).
015700         10  FILLER              PIC X(56) VALUE SPACES.
015800     05  WS-DOB-LINE.
015900         10  FILLER              PIC X(14) VALUE
016000             "DATE-OF-BIRTH-".
016100         10  RPT-PATIENT-DOB     PIC X(10).
016200         10  FILLER              PIC X(76) VALUE SPACES.
016300     05  WS-GENDER-LINE.
016400         10  FILLER              PIC X(14) VALUE
016500             "GENDER       -".
016600         10  RPT-PATIENT-GENDER  PIC X(06).
016700         10  FILLER              PIC X(80) VALUE SPACES.
016800     05  WS-BLOOD-LINE.
016900         10  FILLER              PIC X(14) VALUE
017000             "BLOOD-TYPE   -".
017100         10  RPT-BLOOD-TYPE      PIC X(04).
017200         10  FILLER              PIC X(82) VALUE SPACES.
017300     05  WS-PHONE-LINE.
017400         10  FILLER              PIC X(14) VALUE
017500             "PHONE-NUMBER -".
017600         10  RPT-PATIENT-PHONE   PIC X(15).
017700         10  FILLER              PIC X(71) VALUE SPACES.
017800     05  WS-EMAIL-LINE.
017900         10  FILLER              PIC X(14) VALUE
018000             "EMAIL-ADDRESS-".
018100         10  RPT-PATIENT-EMAIL   PIC X(40).
018200         10  FILLER              PIC X(46) VALUE SPACES.
018300
018400*  THE THREE SECTION-HEADING LINES, ONE PER REPEATING GROUP.
018500 01  WS-SECTION-HDRS.
018600     05  WS-DIAG-HDR-LINE        PIC X(20) VALUE
018700         "-----Diagnoses-----".
018800     05  WS-TRMT-HDR-LINE        PIC X(21) VALUE
018900         "-----Treatments-----".
019000     05  WS-RX-HDR-LINE          PIC X(23) VALUE
019100         "-----Prescriptions-----".
019200     05  FILLER                  PIC X(08) VALUE SPACES.
019300
019400*  "NOTHING HERE" LINES - PRINTED IN PLACE OF DETAIL LINES WHEN
019500*  A GROUP'S COUNT IS ZERO, SO A READER SEES AN EXPLICIT
019600*  STATEMENT RATHER THAN A BLANK SECTION THAT LOOKS LIKE AN
019700*  ERROR.
019800 01  WS-EMPTY-GROUP-LINES.
019900     05  WS-NO-DIAG-LINE         PIC X(24) VALUE
020000         "No diagnoses available.".
020100     05  WS-NO-TRMT-LINE         PIC X(24) VALUE
020200         "No treatments available.".
020300     05  WS-NO-RX-LINE           PIC X(28) VALUE
020400         "No prescriptions available.".
020500     05  FILLER                  PIC X(04) VALUE SPACES.
020600
020700*  THE THREE DETAIL-LINE SHAPES - DIAGNOSIS AND TREATMENT ARE
021000*  PLAIN 80-BYTE TEXT LINES, WHILE PRESCRIPTION CARRIES THE
021100*  MEDICATION NAME AND THE STATUS CODE IN PARENTHESES.
021200 01  WS-DETAIL-LINES.
021300     05  WS-DIAG-DET-LINE        PIC X(80).
021400     05  WS-TRMT-DET-LINE        PIC X(80).
021500     05  WS-RX-DET-LINE.
021600         10  RPT-RX-NAME         PIC X(30).
021700         10  FILLER              PIC X(02) VALUE " (".
021800         10  RPT-RX-STATUS       PIC --9.
021900         10  FILLER              PIC X(01) VALUE ")".
022000         10  FILLER              PIC X(47) VALUE SPACES.
022100     05  FILLER                  PIC X(02).
022200
022300 01  WS-BLANK-LINE               PIC X(01) VALUE SPACES.
022400
022500 PROCEDURE DIVISION.
022600*  THREE STEPS - OPEN AND PRIME, WRITE ONE DESCRIPTION PAGE PER
022700*  RECORD UNTIL END OF FILE, THEN WRITE THE END-OF-JOB COUNTS
022800*  AND CLOSE.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100             UNTIL HMS-NO-MORE-MEDRECS.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600*  OPEN THE MASTER AND SYSOUT, AND PRIME THE READ LOOP.  THIS
023700*  FILE CARRIES NO HEADER LINE, SO UNLIKE HMSLOAD/HMSLOOK THERE
023800*  IS ONLY ONE PRIMING READ HERE, NOT TWO.
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB HMSMDSC ********".
024200     ACCEPT HMS-RUN-DATE FROM DATE YYYYMMDD.
024300     INITIALIZE HMS-COUNTERS-AND-ACCUMULATORS.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
024600 000-EXIT.
024700     EXIT.
024800
024900*  ONE PASS OF THE MAIN LOOP - PARSE THE CURRENT RECORD, WRITE
025000*  ITS DESCRIPTION PAGE, THEN READ THE NEXT ONE.
025100 100-MAINLINE.
025200     MOVE "100-MAINLINE" TO PARA-NAME.
025300     PERFORM 200-PARSE-RECORD THRU 200-EXIT.
025400     PERFORM 300-WRITE-RECORD-DESCRIPTION THRU 300-EXIT.
025500     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
025600 100-EXIT.
025700     EXIT.
025800
025900*  HAND THE RAW LINE OFF TO HMSMPARS, THE SAME SUBPROGRAM
026000*  HMSLOAD AND HMSSAVE CALL - THIS KEEPS THE PARSE LOGIC IN ONE
026100*  PLACE NO MATTER WHICH STEP OF THE JOB STREAM IS READING A
026200*  GIVEN ROW.
026300 200-PARSE-RECORD.
026400     MOVE "200-PARSE-RECORD" TO PARA-NAME.
026500     MOVE SPACES TO WS-RAW-LINE-FOR-CALL.
026600     MOVE HMS-MEDREC-RAW-TEXT TO WS-RAW-LINE-FOR-CALL.
026700     INITIALIZE HMS-MEDREC-ENTRY.
026800     CALL "HMSMPARS" USING WS-RAW-LINE-FOR-CALL,
026900             HMS-MEDREC-ENTRY, WS-RETURN-CD,
027000             HMS-DIAG-ENTRIES-READ, HMS-TRMT-ENTRIES-READ,
027100             HMS-RX-ENTRIES-READ, HMS-RX-ENTRIES-REJECTED.
027200     ADD 1 TO HMS-MEDRECS-READ.
027300 200-EXIT.
027400     EXIT.
027500
027600*  ONE PAGE PER PATIENT RECORD - SEVEN LABELLED SCALAR LINES
027700*  FOLLOWED BY THE THREE REPEATING-GROUP SECTIONS.  THE
027800*  PATIENT-ID LINE ALONE CARRIES THE "AFTER ADVANCING NEXT-PAGE"
027900*  CLAUSE - EVERYTHING ELSE ON THE PAGE ADVANCES BY ONE LINE.
028000 300-WRITE-RECORD-DESCRIPTION.
028100     MOVE "300-WRITE-RECORD-DESCRIPTION" TO PARA-NAME.
028150*    ONE MORE PAGE STARTED - COUNTED HERE, NOT AT THE WRITE
028160*    ITSELF, SO THE COUNT STAYS RIGHT EVEN IF A FUTURE CHANGE
028170*    MOVES THE TOP-OF-FORM WRITE SOMEWHERE ELSE IN THIS PARAGRAPH.
028200     ADD 1 TO WS-PAGE-NBR.
028250*    LINE 1 OF THE PAGE - PATIENT-ID, WITH THE TOP-OF-FORM SKIP.
028300     MOVE HMS-PATIENT-ID TO RPT-PATIENT-ID.
028400     WRITE SYSOUT-REC FROM WS-PATIENT-HDR-LINE
028500         AFTER ADVANCING NEXT-PAGE.
028550*    LINE 2 - PATIENT NAME.
028600     MOVE HMS-PATIENT-NAME TO RPT-PATIENT-NAME.
028700     WRITE SYSOUT-REC FROM WS-NAME-LINE
028800         AFTER ADVANCING 1.
028850*    LINE 3 - DATE OF BIRTH, STILL IN ITS CSV TEXT FORM.
028900     MOVE HMS-PATIENT-DOB TO RPT-PATIENT-DOB.
029000     WRITE SYSOUT-REC FROM WS-DOB-LINE
029100         AFTER ADVANCING 1.
029150*    LINE 4 - GENDER.
029200     MOVE HMS-PATIENT-GENDER TO RPT-PATIENT-GENDER.
029300     WRITE SYSOUT-REC FROM WS-GENDER-LINE
029400         AFTER ADVANCING 1.
029450*    LINE 5 - BLOOD TYPE.
029500     MOVE HMS-BLOOD-TYPE TO RPT-BLOOD-TYPE.
029600     WRITE SYSOUT-REC FROM WS-BLOOD-LINE
029700         AFTER ADVANCING 1.
029750*    LINE 6 - PHONE NUMBER.
029800     MOVE HMS-PATIENT-PHONE TO RPT-PATIENT-PHONE.
029900     WRITE SYSOUT-REC FROM WS-PHONE-LINE
030000         AFTER ADVANCING 1.
030050*    LINE 7 - EMAIL ADDRESS, THE LAST OF THE SEVEN SCALAR LINES.
030100     MOVE HMS-PATIENT-EMAIL TO RPT-PATIENT-EMAIL.
030200     WRITE SYSOUT-REC FROM WS-EMAIL-LINE
030300         AFTER ADVANCING 1.
030350*    A BLANK LINE SEPARATES THE SCALAR BLOCK FROM THE FIRST
030360*    REPEATING-GROUP SECTION BELOW.
030400     WRITE SYSOUT-REC FROM WS-BLANK-LINE
030500         AFTER ADVANCING 1.
030550*    THE THREE REPEATING-GROUP SECTIONS, ALWAYS IN THIS ORDER -
030560*    DIAGNOSES, THEN TREATMENTS, THEN PRESCRIPTIONS.
030600     PERFORM 310-WRITE-DIAGNOSES-SECTION THRU 310-EXIT.
030700     PERFORM 320-WRITE-TREATMENTS-SECTION THRU 320-EXIT.
030800     PERFORM 330-WRITE-PRESCRIPTIONS-SECTION THRU 330-EXIT.
030850*    WS-RETURN-CD NON-ZERO MEANS HMSMPARS FLAGGED A PROBLEM WITH
030860*    THIS ROW - THE PAGE IS STILL PRINTED, BUT THE ROW DOES NOT
030870*    COUNT AS SUCCESSFULLY LOADED FOR THE END-OF-JOB TOTALS.
030900     IF WS-RETURN-CD = ZERO
031000         ADD 1 TO HMS-MEDRECS-LOADED.
031100 300-EXIT.
031200     EXIT.
031300
031400*  DIAGNOSIS SECTION - HEADING, THEN EITHER THE "NONE AVAILABLE"
031500*  LINE OR ONE DETAIL LINE PER DIAGNOSIS, THEN A BLANK LINE
031600*  BEFORE THE NEXT SECTION STARTS.
031700 310-WRITE-DIAGNOSES-SECTION.
031800     MOVE "310-WRITE-DIAGNOSES-SECTION" TO PARA-NAME.
031850*    SECTION HEADING FIRST, REGARDLESS OF WHETHER THE PATIENT
031860*    HAS ANY DIAGNOSES ON FILE.
031900     WRITE SYSOUT-REC FROM WS-DIAG-HDR-LINE
032000         AFTER ADVANCING 1.
032050*    HMS-DIAG-COUNT CAME OUT OF HMSMPARS'S SEMICOLON-COUNTING -
032060*    ZERO MEANS THE PATIENT'S DIAGNOSIS GROUP WAS EMPTY ON THE
032070*    INPUT ROW, NOT THAT PARSING FAILED.
032100     IF HMS-DIAG-COUNT = ZERO
032200         WRITE SYSOUT-REC FROM WS-NO-DIAG-LINE
032300             AFTER ADVANCING 1
032400     ELSE
032450*        WALK THE TABLE ONE ENTRY AT A TIME - 311 WRITES ONE
032460*        DETAIL LINE AND BUMPS THE RUNNING TOTAL EACH PASS.
032500         PERFORM 311-WRITE-ONE-DIAG-LINE THRU 311-EXIT
032600             VARYING HMS-DIAG-IDX FROM 1 BY 1
032700             UNTIL HMS-DIAG-IDX > HMS-DIAG-COUNT.
032750*    BLANK LINE CLOSES OUT THE SECTION BEFORE TREATMENTS STARTS.
032800     WRITE SYSOUT-REC FROM WS-BLANK-LINE
032900         AFTER ADVANCING 1.
033000 310-EXIT.
033100     EXIT.
033200
033300*  ONE DIAGNOSIS DETAIL LINE - BUMPS THE RUNNING DETAIL-LINE
033400*  TOTAL SO 999-CLEANUP CAN REPORT HOW MUCH DETAIL THE WHOLE RUN
033500*  PRODUCED ACROSS ALL THREE SECTIONS.
033600 311-WRITE-ONE-DIAG-LINE.
033700     MOVE HMS-DIAG-TEXT(HMS-DIAG-IDX) TO WS-DIAG-DET-LINE.
033800     WRITE SYSOUT-REC FROM WS-DIAG-DET-LINE
033900         AFTER ADVANCING 1.
034000     ADD 1 TO WS-TOTAL-DETAIL-LINES.
034100 311-EXIT.
034200     EXIT.
034300
034400*  TREATMENT SECTION - SAME SHAPE AS THE DIAGNOSIS SECTION
034500*  ABOVE, JUST AGAINST THE TREATMENT TABLE AND COUNT.
034600 320-WRITE-TREATMENTS-SECTION.
034700     MOVE "320-WRITE-TREATMENTS-SECTION" TO PARA-NAME.
034750*    SAME SHAPE AS 310 ABOVE - HEADING, THEN EITHER THE "NONE"
034760*    LINE OR THE TABLE WALK, THEN A CLOSING BLANK LINE.
034800     WRITE SYSOUT-REC FROM WS-TRMT-HDR-LINE
034900         AFTER ADVANCING 1.
035000     IF HMS-TRMT-COUNT = ZERO
035100         WRITE SYSOUT-REC FROM WS-NO-TRMT-LINE
035200             AFTER ADVANCING 1
035300     ELSE
035400         PERFORM 321-WRITE-ONE-TRMT-LINE THRU 321-EXIT
035500             VARYING HMS-TRMT-IDX FROM 1 BY 1
035600             UNTIL HMS-TRMT-IDX > HMS-TRMT-COUNT.
035700     WRITE SYSOUT-REC FROM WS-BLANK-LINE
035800         AFTER ADVANCING 1.
035900 320-EXIT.
036000     EXIT.
036100
036150*  ONE TREATMENT DETAIL LINE - SAME TALLY-BUMPING PATTERN AS
036160*  311-WRITE-ONE-DIAG-LINE ABOVE.
036200 321-WRITE-ONE-TRMT-LINE.
036300     MOVE HMS-TRMT-TEXT(HMS-TRMT-IDX) TO WS-TRMT-DET-LINE.
036400     WRITE SYSOUT-REC FROM WS-TRMT-DET-LINE
036500         AFTER ADVANCING 1.
036600     ADD 1 TO WS-TOTAL-DETAIL-LINES.
036700 321-EXIT.
036800     EXIT.
036900
037000*  PRESCRIPTION SECTION - SAME SHAPE AGAIN, BUT THE DETAIL LINE
037100*  CARRIES TWO FIELDS (NAME AND STATUS CODE) INSTEAD OF ONE
037200*  FLAT TEXT FIELD, SO IT HAS ITS OWN MOVE OF BOTH PIECES BELOW.
037300 330-WRITE-PRESCRIPTIONS-SECTION.
037400     MOVE "330-WRITE-PRESCRIPTIONS-SECTION" TO PARA-NAME.
037450*    SAME SHAPE AS 310/320 ABOVE - HEADING, THEN EITHER THE
037460*    "NONE" LINE OR THE TABLE WALK, THEN A CLOSING BLANK LINE.
037500     WRITE SYSOUT-REC FROM WS-RX-HDR-LINE
037600         AFTER ADVANCING 1.
037700     IF HMS-RX-COUNT = ZERO
037800         WRITE SYSOUT-REC FROM WS-NO-RX-LINE
037900             AFTER ADVANCING 1
038000     ELSE
038100         PERFORM 331-WRITE-ONE-RX-LINE THRU 331-EXIT
038200             VARYING HMS-RX-IDX FROM 1 BY 1
038300             UNTIL HMS-RX-IDX > HMS-RX-COUNT.
038400     WRITE SYSOUT-REC FROM WS-BLANK-LINE
038500         AFTER ADVANCING 1.
038600 330-EXIT.
038700     EXIT.
038800
038900*  MEDICATION NAME AND STATUS CODE, STATUS CODE SHOWN IN
039000*  PARENTHESES RIGHT AFTER THE NAME - TICKET 4501 ABOVE.
039100 331-WRITE-ONE-RX-LINE.                                           100511RB
039150*    RPT-RX-STATUS IS A NUMERIC-EDITED PIC --9 RECEIVING FIELD -
039160*    THE MOVE FROM THE COMP-3 TABLE ENTRY EDITS OUT ANY LEADING
039170*    ZERO SO A ONE-DIGIT CODE DOES NOT PRINT AS "00".
039200     MOVE HMS-RX-MEDICATION-NAME(HMS-RX-IDX) TO RPT-RX-NAME.
039300     MOVE HMS-RX-STATUS-CODE(HMS-RX-IDX) TO RPT-RX-STATUS.
039400     WRITE SYSOUT-REC FROM WS-RX-DET-LINE
039500         AFTER ADVANCING 1.
039600     ADD 1 TO WS-TOTAL-DETAIL-LINES.
039700 331-EXIT.
039800     EXIT.
039900
040000*  OPEN SYSOUT FOR OUTPUT AND THE MASTER FOR INPUT.  SYSOUT IS
040010*  OPENED FIRST SINCE IT HAS NO DEPENDENCY ON THE MASTER BEING
040020*  AVAILABLE, THOUGH THE ORDER DOES NOT MATTER OPERATIONALLY.
040100 800-OPEN-FILES.
040200     MOVE "800-OPEN-FILES" TO PARA-NAME.
040300     OPEN OUTPUT SYSOUT.
040400     OPEN INPUT HMSMED-FILE.
040500 800-EXIT.
040600     EXIT.
040700
040800*  CLOSE EVERYTHING THIS STEP OPENED - CALLED FROM BOTH THE
040900*  NORMAL END-OF-JOB PATH AND THE ABEND ROUTINE.
041000 850-CLOSE-FILES.
041100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041200     CLOSE SYSOUT, HMSMED-FILE.
041300 850-EXIT.
041400     EXIT.
041500
041600*  READ ONE MEDICAL RECORD MASTER RECORD.
041700 910-READ-MEDREC-REC.
041800     READ HMSMED-FILE INTO HMS-MEDREC-RAW-LINE
041900         AT END MOVE "N" TO HMS-MORE-MEDRECS-SW
042000         GO TO 910-EXIT
042100     END-READ.
042200 910-EXIT.
042300     EXIT.
042400
042500*  END-OF-JOB COUNTS - RECORDS READ, PAGES WRITTEN (ONE PER
042600*  RECORD), AND THE GRAND TOTAL OF DETAIL LINES ACROSS ALL
042700*  THREE SECTIONS.
042800 999-CLEANUP.
042900     MOVE "999-CLEANUP" TO PARA-NAME.
043000     DISPLAY "MEDICAL RECORDS READ  - " HMS-MEDRECS-READ.
043100     DISPLAY "RECORD DESCRIPTIONS WRITTEN - " WS-PAGE-NBR.
043200     DISPLAY "TOTAL DETAIL LINES WRITTEN  - " WS-TOTAL-DETAIL-LINES.
043300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043400     DISPLAY "******** NORMAL END OF JOB HMSMDSC ********".
043500 999-EXIT.
043600     EXIT.
043700
043800*  SAME ABEND SHAPE AS EVERY OTHER HMS PROGRAM.
043900 1000-ABEND-RTN.
044000     DISPLAY "*** ABNORMAL END OF JOB - HMSMDSC *** "
044100             ABEND-REASON UPON CONSOLE.
044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044300     MOVE +16 TO RETURN-CODE.
044400     GOBACK.
