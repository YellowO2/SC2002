000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSLOAD.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/86.
000700 DATE-COMPILED. 03/11/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE TWO HMS MASTER FILES FOR THE
001400*          NIGHTLY HMS JOB STREAM.
001500*
001600*          IT READS USER_LIST.CSV, SKIPS THE HEADER LINE, EDITS
001700*          EACH ROW AND CLASSIFIES IT AS A PATIENT, DOCTOR OR
001800*          PHARMACIST ROW BY THE ROLE FIELD.  A ROW THAT DOES NOT
001900*          CARRY EXACTLY EIGHT COMMA FIELDS OR WHOSE ROLE IS NOT
002000*          ONE OF THE THREE KNOWN VALUES IS REJECTED AND LOGGED.
002100*
002200*          IT THEN READS MEDICAL_RECORD.CSV (NO HEADER LINE) AND
002300*          CALLS HMSMPARS FOR EACH ROW TO EXPAND THE DIAGNOSIS,
002400*          TREATMENT AND PRESCRIPTION GROUPS.
002500*
002600*          A COUNTS/EXCEPTION REPORT IS WRITTEN TO SYSOUT AT
002700*          END OF JOB.  NEITHER MASTER IS REWRITTEN BY THIS STEP.
002800*
002900******************************************************************
003000
003100         INPUT FILE               -   CSV_DATA.USER_LIST
003200         INPUT FILE               -   CSV_DATA.MEDICAL_RECORD
003300         DUMP FILE                -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG                                                      *
003700*   03/11/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
003800*   08/02/89  RWB  MEDICAL_RECORD GROUP EXPANSION MOVED OUT TO     *
003900*                  HMSMPARS SO HMSSAVE/HMSMDSC SHARE THE LOGIC     *
004000*   11/30/98  RWB  Y2K - HMS-RUN-DATE WIDENED TO 8 DIGITS          *
004100*   06/02/03  PLT  ADDED PER-FILE REJECT COUNTS TO THE SYSOUT      *
004200*                  REPORT - TICKET 3102                           *
004300*   02/14/17  PLT  REJECTED USER ROWS NOW LOGGED WITH THE RAW      *
004400*                  TEXT OF THE ROW - TICKET 5120                  *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*  SYSOUT CARRIES THE END-OF-JOB COUNTS/EXCEPTIONS REPORT - A
005500*  SIMPLE SEQUENTIAL PRINT FILE, NO FILE STATUS NEEDED SINCE
005600*  THIS STEP ONLY EVER WRITES TO IT.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100*  THE USER ROSTER - VARIABLE LENGTH SINCE NAME/EMAIL/PASSWORD
006200*  FIELDS ARE NOT FIXED WIDTH IN THE SOURCE CSV.
006300     SELECT HMSUSR-FILE
006400     ASSIGN TO UT-S-HMSUSR
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS UFCODE.
006700
006800*  THE MEDICAL RECORD MASTER - ALSO VARIABLE LENGTH, AND MUCH
006900*  WIDER, SINCE EACH ROW CARRIES UP TO 20 DIAGNOSES, 20
007000*  TREATMENTS AND 10 PRESCRIPTIONS PACKED IN AS ";"-JOINED TEXT.
007100     SELECT HMSMED-FILE
007200     ASSIGN TO UT-S-HMSMED
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS MFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*  ONE 132-BYTE PRINT LINE PER REPORT DETAIL - SAME WIDTH THIS
007900*  SHOP HAS USED FOR SYSOUT LISTINGS SINCE THE 3211 PRINTER DAYS.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(132).
008700
008800****** ONE LINE PER ROW OF THE USER ROSTER - FIRST LINE IS A
008900****** COLUMN-HEADING LINE AND IS DISCARDED, NOT EDITED
009000 FD  HMSUSR-FILE
009100     RECORDING MODE IS V
009200     LABEL RECORDS ARE STANDARD
009300     RECORD IS VARYING IN SIZE FROM 20 TO 200 CHARACTERS
009400         DEPENDING ON WS-USER-REC-LTH
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS HMS-USER-RAW-LINE.
009700 01  HMS-USER-RAW-LINE.
009800     05  HMS-USER-RAW-TEXT       PIC X(199).
009900     05  FILLER                  PIC X(001).
010000
010100****** ONE LINE PER ROW OF THE MEDICAL RECORD MASTER - NO HEADER
010200****** LINE ON THIS FILE, EVERY ROW IS A DATA ROW
010300 FD  HMSMED-FILE
010400     RECORDING MODE IS V
010500     LABEL RECORDS ARE STANDARD
010600     RECORD IS VARYING IN SIZE FROM 20 TO 4000 CHARACTERS
010700         DEPENDING ON WS-MEDREC-REC-LTH
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS HMS-MEDREC-RAW-LINE.
011000 01  HMS-MEDREC-RAW-LINE.
011100     05  HMS-MEDREC-RAW-TEXT     PIC X(3999).
011200     05  FILLER                  PIC X(0001).
011300
011400 WORKING-STORAGE SECTION.
011500*  WHO-AM-I LABELS - WS-PROGRAM-NAME NEVER CHANGES, PARA-NAME IS
011600*  OVERLAID AT THE TOP OF EVERY PARAGRAPH SO 1000-ABEND-RTN AND
011700*  ANY DUMP READER CAN SEE WHERE THE JOB WAS WHEN IT DIED.
011800 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSLOAD".
011900 01  PARA-NAME                   PIC X(20) VALUE SPACES.
012000 01  ABEND-REASON                PIC X(60) VALUE SPACES.
012100
012200*  A 77-LEVEL SCRATCH CONSTANT - THE NUMBER OF COMMAS A GOOD
012250*  USER_LIST ROW MUST CARRY (EIGHT FIELDS MEANS SEVEN COMMAS).
012300*  NAMED HERE INSTEAD OF LEFT AS A BARE "7" IN 100-MAINLINE SO
012350*  THE BUSINESS RULE READS AS A RULE, NOT AN UNEXPLAINED NUMBER.
012400 77  WS-USER-COMMA-REQD          PIC 9(02) COMP VALUE 7.
012600
012700 01  FILE-STATUS-CODES.
012800     05  UFCODE                  PIC X(2).
012900         88  USER-CODE-READ          VALUE SPACES.
013000     05  MFCODE                  PIC X(2).
013100         88  MEDREC-CODE-READ         VALUE SPACES.
013200
013300 01  WS-REC-LENGTHS.
013400     05  WS-USER-REC-LTH         PIC 9(04) COMP.
013500     05  WS-MEDREC-REC-LTH       PIC 9(04) COMP.
013600
013700** WORK AREA COPYBOOKS - COMMON TO THE WHOLE HMS JOB STREAM
013800 COPY HMSCTRS.
013900
014000** ONE CANDIDATE USER ROW IS EDITED HERE BEFORE IT IS CLASSIFIED
014100 COPY HMSUSER.
014200
014300** ONE CANDIDATE MEDICAL RECORD IS BUILT HERE BY HMSMPARS BEFORE
014400** ITS COUNTS ARE ROLLED INTO THE JOB TOTALS
014500 COPY HMSMEDR.
014600
014700*  WS-USER-COMMA-CNT HOLDS THE RESULT OF THE COMMA TALLY FOR THE
014800*  ROW CURRENTLY BEING EDITED.  WS-RAW-LINE-FOR-CALL IS THE COPY
014900*  OF THE MEDICAL RECORD LINE HANDED ACROSS THE CALL BOUNDARY TO
015000*  HMSMPARS - A SEPARATE FIELD FROM THE FD RECORD SINCE THE FD
015100*  RECORD IS VARYING LENGTH AND THE LINKAGE PARAMETER IS NOT.
015200 01  WS-EDIT-WORK-FIELDS.
015300     05  WS-USER-COMMA-CNT       PIC 9(02) COMP.
015400     05  WS-RAW-LINE-FOR-CALL    PIC X(4000).
015500     05  WS-RETURN-CD            PIC S9(04) COMP.
015600
015700* THE RAW USER LINE BROKEN OUT AS A DUMP VIEW FOR THE REJECT      *
015800* MESSAGE - LETS THE SYSOUT LISTING SHOW WHICH ROW FAILED         *
015900 01  WS-USER-RAW-DUMP REDEFINES WS-EDIT-WORK-FIELDS.
016000     05  FILLER                  PIC X(02).
016100     05  WS-RAW-DUMP-TEXT        PIC X(60).
016200     05  FILLER                  PIC X(3942).
016300
016400*  ONE HEADING LINE AND ONE REUSABLE DETAIL LINE FOR THE COUNTS
016500*  REPORT - 999-CLEANUP MOVES A NEW LABEL/COUNT INTO THE SAME
016600*  DETAIL LINE AND WRITES IT OVER AND OVER, RATHER THAN CARRYING
016700*  A SEPARATE 01 FOR EVERY COUNTER ON THE REPORT.
016800 01  WS-REPORT-LINES.
016900     05  WS-HDR-LINE-1.
017000         10  FILLER              PIC X(40) VALUE SPACES.
017100         10  FILLER              PIC X(40)
017200             VALUE "HMS NIGHTLY LOAD - COUNTS/EXCEPTIONS".
017300         10  FILLER              PIC X(52) VALUE SPACES.
017400     05  WS-DET-LINE.
017500         10  WS-DET-LABEL        PIC X(40) VALUE SPACES.
017600         10  WS-DET-COUNT        PIC ZZZ,ZZ9.
017700         10  FILLER              PIC X(85) VALUE SPACES.
017800
017900 PROCEDURE DIVISION.
018000*  FOUR STEPS - OPEN AND PRIME, LOAD THE USER ROSTER, LOAD THE
018100*  MEDICAL RECORD MASTER, THEN WRITE THE COUNTS REPORT AND
018200*  CLOSE.  EACH MASTER IS DRIVEN TO END OF FILE BY ITS OWN
018300*  "MORE" SWITCH FROM HMSCTRS RATHER THAN A SHARED FLAG, SINCE
018400*  THE TWO FILES ARE NOT READ IN LOCKSTEP WITH EACH OTHER.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL HMS-NO-MORE-USERS.
018800     PERFORM 200-LOAD-MEDREC-FILE THRU 200-EXIT
018900             UNTIL HMS-NO-MORE-MEDRECS.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300
019400*  OPEN BOTH MASTERS, PRIME BOTH READ LOOPS, AND DISCARD THE
019500*  USER_LIST COLUMN-HEADING LINE.  AN EMPTY USER_LIST FILE (NO
019600*  HEADER AND NO DATA) IS TREATED AS A JCL/DATA SETUP ERROR AND
019700*  ABENDS THE STEP RATHER THAN RUNNING A ZERO-COUNT JOB.
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB HMSLOAD ********".
020100     ACCEPT HMS-RUN-DATE FROM DATE YYYYMMDD.
020200     INITIALIZE HMS-COUNTERS-AND-ACCUMULATORS.
020300     MOVE "Y" TO HMS-MORE-USERS-SW.
020400     MOVE "Y" TO HMS-MORE-MEDRECS-SW.
020500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020600*  PRIMING READ #1 PULLS IN THE COLUMN-HEADING LINE, PRIMING
020700*  READ #2 PULLS IN THE FIRST REAL DATA ROW - BUSINESS RULE ON
020800*  THE HEADER LINE NOT BEING EDITED
020900     PERFORM 900-READ-USER-REC THRU 900-EXIT.
021000     IF HMS-NO-MORE-USERS
021100         MOVE "EMPTY USER_LIST FILE" TO ABEND-REASON
021200         GO TO 1000-ABEND-RTN.
021300     PERFORM 900-READ-USER-REC THRU 900-EXIT.
021400     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
021500 000-EXIT.
021600     EXIT.
021700
021800*  ONE PASS OF THE USER ROSTER LOOP - COUNT THE COMMAS, AND
021900*  ONLY IF THE COUNT IS RIGHT GO ON TO EDIT AND CLASSIFY THE
022000*  ROW.  A BAD COMMA COUNT SKIPS STRAIGHT TO THE REJECT
022100*  PARAGRAPH WITHOUT EVER ATTEMPTING THE UNSTRING, SINCE AN
022200*  UNSTRING AGAINST A SHORT ROW WOULD LEAVE TRAILING FIELDS
022300*  HOLDING WHATEVER GARBAGE WAS THERE FROM THE PRIOR ROW.
022400 100-MAINLINE.
022500     MOVE "100-MAINLINE" TO PARA-NAME.
022600     PERFORM 120-COUNT-USER-FIELDS THRU 120-EXIT.
022700     IF WS-USER-COMMA-CNT NOT = WS-USER-COMMA-REQD
022800         PERFORM 190-WRITE-USER-REJECT THRU 190-EXIT
022900     ELSE
023000         PERFORM 130-EDIT-USER-ROW THRU 130-EXIT
023100         PERFORM 180-CLASSIFY-ROLE THRU 180-EXIT.
023200     PERFORM 900-READ-USER-REC THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.
023500
023600*  BUSINESS RULE - A ROW MUST CARRY EXACTLY EIGHT COMMA FIELDS
023700*  (SEVEN COMMAS) OR THE WHOLE ROW IS REJECTED.  INSPECT
023800*  TALLYING IS THIS SHOP'S STANDARD WAY OF COUNTING OCCURRENCES
023900*  OF A CHARACTER WITHOUT AN INTRINSIC FUNCTION.
024000 120-COUNT-USER-FIELDS.
024100     MOVE ZERO TO WS-USER-COMMA-CNT.
024200     INSPECT HMS-USER-RAW-TEXT TALLYING WS-USER-COMMA-CNT
024300         FOR ALL ",".
024400 120-EXIT.
024500     EXIT.
024600
024700*  SPLIT THE EIGHT TOP-LEVEL FIELDS AND BUMP THE "ROWS READ"
024800*  COUNTER - THIS COUNTER GOES UP FOR EVERY ROW THAT REACHES
024900*  THIS PARAGRAPH, WHETHER OR NOT 180-CLASSIFY-ROLE LATER
025000*  ACCEPTS THE ROLE.
025100 130-EDIT-USER-ROW.
025200     MOVE "130-EDIT-USER-ROW" TO PARA-NAME.
025300     UNSTRING HMS-USER-RAW-TEXT DELIMITED BY ","
025400         INTO HMS-USER-ID,
025500              HMS-USER-NAME,
025600              HMS-USER-DOB,
025700              HMS-USER-GENDER,
025800              HMS-USER-PHONE,
025900              HMS-USER-EMAIL,
026000              HMS-USER-PASSWORD,
026100              HMS-USER-ROLE.
026200     ADD 1 TO HMS-USERS-READ.
026300 130-EXIT.
026400     EXIT.
026500
026600*  BUSINESS RULE - ROLE FIELD FILES THE ROW AS PATIENT, DOCTOR
026700*  OR PHARMACIST.  ANY OTHER VALUE IS REJECTED, NOT DEFAULTED -
026800*  THIS SHOP HAS NEVER GUESSED AT A ROLE AND IS NOT ABOUT TO
026900*  START NOW.  HMS-ROLE-VALID IS THE 88-LEVEL CARRIED IN
027000*  HMSUSER THAT TESTS FOR ALL THREE KNOWN VALUES AT ONCE.
027100 180-CLASSIFY-ROLE.
027200     MOVE "180-CLASSIFY-ROLE" TO PARA-NAME.
027300     IF HMS-ROLE-VALID
027400         ADD 1 TO HMS-USERS-LOADED
027500         IF HMS-ROLE-PATIENT
027600             ADD 1 TO HMS-PATIENTS-LOADED
027700         ELSE IF HMS-ROLE-DOCTOR
027800             ADD 1 TO HMS-DOCTORS-LOADED
027900         ELSE
028000             ADD 1 TO HMS-PHARMACISTS-LOADED
028100     ELSE
028200         PERFORM 190-WRITE-USER-REJECT THRU 190-EXIT.
028300 180-EXIT.
028400     EXIT.
028500
028600*  COMMON REJECT PARAGRAPH - REACHED EITHER FROM A BAD COMMA
028700*  COUNT OR FROM A BAD ROLE VALUE.  THE RAW TEXT IS DUMPED TO
028800*  SYSOUT SO WHOEVER IS REVIEWING THE EXCEPTION REPORT CAN SEE
028900*  EXACTLY WHAT WAS WRONG WITH THE SOURCE ROW.
029000 190-WRITE-USER-REJECT.
029100     MOVE HMS-USER-RAW-TEXT TO WS-RAW-DUMP-TEXT.
029200     DISPLAY "HMSLOAD - REJECTED USER ROW - " WS-RAW-DUMP-TEXT.
029300     ADD 1 TO HMS-USERS-REJECTED.
029400 190-EXIT.
029500     EXIT.
029600
029700*  MEDICAL RECORD GROUP EXPANSION IS DELEGATED TO HMSMPARS SO
029800*  HMSSAVE AND HMSMDSC CAN SHARE THE IDENTICAL PARSE LOGIC.
029900*  THIS PARAGRAPH'S OWN JOB IS JUST TO MOVE THE RAW FD RECORD
030000*  INTO A FIXED-LENGTH PARAMETER AREA, MAKE THE CALL, AND ROLL
030100*  THE RETURN CODE INTO THE "RECORDS LOADED" COUNTER.
030200 200-LOAD-MEDREC-FILE.
030300     MOVE "200-LOAD-MEDREC-FILE" TO PARA-NAME.
030400     MOVE SPACES TO WS-RAW-LINE-FOR-CALL.
030500     MOVE HMS-MEDREC-RAW-TEXT TO WS-RAW-LINE-FOR-CALL.
030600     CALL "HMSMPARS" USING WS-RAW-LINE-FOR-CALL,
030700             HMS-MEDREC-ENTRY, WS-RETURN-CD,
030800             HMS-DIAG-ENTRIES-READ, HMS-TRMT-ENTRIES-READ,
030900             HMS-RX-ENTRIES-READ, HMS-RX-ENTRIES-REJECTED.
031000     ADD 1 TO HMS-MEDRECS-READ.
031100     IF WS-RETURN-CD = ZERO
031200         ADD 1 TO HMS-MEDRECS-LOADED.
031300     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
031400 200-EXIT.
031500     EXIT.
031600
031700*  OPEN SYSOUT FOR OUTPUT AND BOTH MASTERS FOR INPUT - NOTHING
031800*  IN THIS STEP EVER WRITES EITHER MASTER BACK.
031900 800-OPEN-FILES.
032000     MOVE "800-OPEN-FILES" TO PARA-NAME.
032100     OPEN OUTPUT SYSOUT.
032200     OPEN INPUT HMSUSR-FILE, HMSMED-FILE.
032300 800-EXIT.
032400     EXIT.
032500
032600*  CLOSE EVERYTHING THIS STEP OPENED - CALLED BOTH FROM THE
032700*  NORMAL END-OF-JOB PATH AND FROM THE ABEND ROUTINE BELOW SO A
032800*  FAILED RUN STILL LEAVES THE DATA SETS PROPERLY CLOSED.
032900 850-CLOSE-FILES.
033000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033100     CLOSE SYSOUT, HMSUSR-FILE, HMSMED-FILE.
033200 850-EXIT.
033300     EXIT.
033400
033500*  READ ONE USER ROSTER RECORD - AT END FLIPS THE SWITCH IN
033600*  HMSCTRS RATHER THAN SETTING A LOCAL FLAG, SINCE HMSLOOK USES
033700*  THE SAME SWITCH NAME FOR ITS OWN COPY OF THIS FILE.
033800 900-READ-USER-REC.
033900     READ HMSUSR-FILE INTO HMS-USER-RAW-LINE
034000         AT END MOVE "N" TO HMS-MORE-USERS-SW
034100         GO TO 900-EXIT
034200     END-READ.
034300 900-EXIT.
034400     EXIT.
034500
034600*  READ ONE MEDICAL RECORD MASTER RECORD - SAME PATTERN AS
034700*  900-READ-USER-REC ABOVE, JUST AGAINST THE OTHER FILE.
034800 910-READ-MEDREC-REC.
034900     READ HMSMED-FILE INTO HMS-MEDREC-RAW-LINE
035000         AT END MOVE "N" TO HMS-MORE-MEDRECS-SW
035100         GO TO 910-EXIT
035200     END-READ.
035300 910-EXIT.
035400     EXIT.
035500
035600*  THE END-OF-JOB COUNTS/EXCEPTIONS REPORT - ONE DETAIL LINE PER
035700*  COUNTER, WRITTEN IN A FIXED ORDER SO A READER COMPARING TWO
035800*  NIGHTS' LISTINGS ALWAYS FINDS THE SAME LABEL ON THE SAME
035900*  LINE NUMBER.
036000 999-CLEANUP.
036100     MOVE "999-CLEANUP" TO PARA-NAME.
036200     MOVE "USER ROWS READ" TO WS-DET-LABEL.
036300     MOVE HMS-USERS-READ TO WS-DET-COUNT.
036400     WRITE SYSOUT-REC FROM WS-DET-LINE.
036500     MOVE "USER ROWS LOADED" TO WS-DET-LABEL.
036600     MOVE HMS-USERS-LOADED TO WS-DET-COUNT.
036700     WRITE SYSOUT-REC FROM WS-DET-LINE.
036800     MOVE "USER ROWS REJECTED" TO WS-DET-LABEL.
036900     MOVE HMS-USERS-REJECTED TO WS-DET-COUNT.
037000     WRITE SYSOUT-REC FROM WS-DET-LINE.
037100     MOVE "PATIENTS LOADED" TO WS-DET-LABEL.
037200     MOVE HMS-PATIENTS-LOADED TO WS-DET-COUNT.
037300     WRITE SYSOUT-REC FROM WS-DET-LINE.
037400     MOVE "DOCTORS LOADED" TO WS-DET-LABEL.
037500     MOVE HMS-DOCTORS-LOADED TO WS-DET-COUNT.
037600     WRITE SYSOUT-REC FROM WS-DET-LINE.
037700     MOVE "PHARMACISTS LOADED" TO WS-DET-LABEL.
037800     MOVE HMS-PHARMACISTS-LOADED TO WS-DET-COUNT.
037900     WRITE SYSOUT-REC FROM WS-DET-LINE.
038000     MOVE "MEDICAL RECORDS READ" TO WS-DET-LABEL.
038100     MOVE HMS-MEDRECS-READ TO WS-DET-COUNT.
038200     WRITE SYSOUT-REC FROM WS-DET-LINE.
038300     MOVE "MEDICAL RECORDS LOADED" TO WS-DET-LABEL.
038400     MOVE HMS-MEDRECS-LOADED TO WS-DET-COUNT.
038500     WRITE SYSOUT-REC FROM WS-DET-LINE.
038600     MOVE "DIAGNOSIS ENTRIES READ" TO WS-DET-LABEL.
038700     MOVE HMS-DIAG-ENTRIES-READ TO WS-DET-COUNT.
038800     WRITE SYSOUT-REC FROM WS-DET-LINE.
038900     MOVE "TREATMENT ENTRIES READ" TO WS-DET-LABEL.
039000     MOVE HMS-TRMT-ENTRIES-READ TO WS-DET-COUNT.
039100     WRITE SYSOUT-REC FROM WS-DET-LINE.
039200     MOVE "PRESCRIPTION ENTRIES READ" TO WS-DET-LABEL.
039300     MOVE HMS-RX-ENTRIES-READ TO WS-DET-COUNT.
039400     WRITE SYSOUT-REC FROM WS-DET-LINE.
039500     MOVE "PRESCRIPTION ENTRIES REJECTED" TO WS-DET-LABEL.
039600     MOVE HMS-RX-ENTRIES-REJECTED TO WS-DET-COUNT.
039700     WRITE SYSOUT-REC FROM WS-DET-LINE.
039800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039900     DISPLAY "******** NORMAL END OF JOB HMSLOAD ********".
040000 999-EXIT.
040100     EXIT.
040200
040300*  ONE SWITCH TO JCL THROUGH CONSOLE, ONE CLOSE OF WHATEVER IS
040400*  STILL OPEN, AND A NON-ZERO RETURN CODE SO THE NEXT STEP IN
040500*  THE JOB STREAM KNOWS NOT TO RUN.
040600 1000-ABEND-RTN.
040700     DISPLAY "*** ABNORMAL END OF JOB - HMSLOAD *** "
040800             ABEND-REASON UPON CONSOLE.
040900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041000     MOVE +16 TO RETURN-CODE.
041100     GOBACK.
