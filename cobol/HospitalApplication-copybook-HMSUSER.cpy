000100******************************************************************
000200* COPYBOOK  HMSUSER                                              *
000300* TABLE(CSV_DATA.USER_LIST)                                      *
000400* ONE ENTRY PER LINE OF THE USER_LIST.CSV ROSTER - PATIENTS,     *
000500* DOCTORS AND PHARMACISTS ALL SHARE THIS SAME 8-FIELD LAYOUT,    *
000600* THE ROLE FIELD IS WHAT TELLS HMSLOAD WHICH BUCKET TO FILE THE  *
000700* ROW UNDER.                                                     *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000*   03/11/86  RWB  ORIGINAL COPYBOOK FOR THE HMS LOAD REWRITE     *
001100*   07/19/11  RWB  ADDED HMS-DOB-R REDEFINES FOR THE YYYY-MM-DD   *
001200*                  TEXT DATE SO 200-CLASSIFY-ROLE CAN EDIT IT     *
001300*   02/04/14  PLT  ADDED 88-LEVELS FOR THE THREE VALID ROLES      *
001400******************************************************************
001500 01  HMS-USER-ENTRY.
001600     05  HMS-USER-ID             PIC X(10).
001700     05  HMS-USER-NAME           PIC X(30).
001800     05  HMS-USER-DOB            PIC X(10).
001900* TEXT DATE BROKEN OUT FOR EDITING/DISPLAY - THE CSV SOURCE       *
002000* CARRIES IT AS YYYY-MM-DD TEXT, NOT A COBOL DATE FIELD           *
002100     05  HMS-USER-DOB-R REDEFINES HMS-USER-DOB.
002200         10  HMS-DOB-YYYY        PIC 9(04).
002300         10  HMS-DOB-DASH-1      PIC X(01).
002400         10  HMS-DOB-MM          PIC 9(02).
002500         10  HMS-DOB-DASH-2      PIC X(01).
002600         10  HMS-DOB-DD          PIC 9(02).
002700     05  HMS-USER-GENDER         PIC X(06).
002800     05  HMS-USER-PHONE          PIC X(15).
002900     05  HMS-USER-EMAIL          PIC X(40).
003000     05  HMS-USER-PASSWORD       PIC X(20).
003100     05  HMS-USER-ROLE           PIC X(12).
003200         88  HMS-ROLE-PATIENT        VALUE "Patient".
003300         88  HMS-ROLE-DOCTOR         VALUE "Doctor".
003400         88  HMS-ROLE-PHARMACIST     VALUE "Pharmacist".
003500         88  HMS-ROLE-VALID          VALUES "Patient",
003600                                             "Doctor",
003700                                             "Pharmacist".
003800     05  FILLER                  PIC X(07).
