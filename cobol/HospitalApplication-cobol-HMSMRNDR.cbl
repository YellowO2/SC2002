000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSMRNDR.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/86.
000700 DATE-COMPILED. 03/19/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS THE EXACT INVERSE OF HMSMPARS - IT
001400*          TAKES ONE HMS-MEDREC-ENTRY WORKING-STORAGE STRUCTURE
001500*          AND RE-RENDERS IT AS ONE CSV LINE FOR THE
001600*          MEDICAL_RECORD.CSV MASTER REWRITE IN HMSSAVE.
001700*
001800*          A RECORD THAT IS READ AND RE-RENDERED WITHOUT ANY
001900*          MUTATION MUST PRODUCE THE SAME LINE IT WAS READ FROM -
002000*          SAME FIELD ORDER, SAME "," AND ";" DELIMITERS.  IF YOU
002100*          CHANGE THE FIELD ORDER IN HMSMPARS YOU MUST CHANGE IT
002200*          HERE TOO, IN THE SAME ORDER.
002300*
002400******************************************************************
002500* CHANGE LOG                                                      *
002600*   03/19/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
002700*   08/02/89  RWB  SPLIT OUT OF THE HMSSAVE MAINLINE SO HMSMDSC    *
002800*                  COULD SHARE THE SAME GROUP-JOIN LOGIC          *
002900*   09/02/10  RWB  PRESCRIPTION TOKENS NOW RENDERED AS             *
003000*                  MEDICATION-NAME:STATUS-CODE - TICKET 4471       *
003100*   06/02/03  PLT  TRAILING-SPACE TRIM MADE A COMMON PARAGRAPH SO  *
003200*                  EVERY FIELD GOES THROUGH THE SAME LOGIC         *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800*  C01/NEXT-PAGE IS CARRIED HERE ONLY BECAUSE THIS PROGRAM IS
003900*  COMPILED AND LINK-EDITED FROM THE SAME JCL PROC AS HMSMDSC,
004000*  WHICH DOES USE IT - THIS SUBPROGRAM NEVER PRINTS A PAGE.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*  SAME "WHO AM I" CONVENTION AS EVERY OTHER HMS PROGRAM - THE
005000*  FIRST MOVE IN 000-HOUSEKEEPING OVERLAYS THIS WITH THE NAME
005100*  OF WHATEVER PARAGRAPH IS CURRENTLY RUNNING.
005200 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSMRNDR".
005300
005400*  TWO 77-LEVEL SCRATCH ITEMS - THE TWO DELIMITER CHARACTERS
005500*  THE CSV FORMAT USES.  NAMED FIELDS INSTEAD OF BARE LITERALS
005600*  SO A FUTURE DELIMITER CHANGE ONLY TOUCHES WORKING-STORAGE,
005700*  NOT EVERY STRING STATEMENT IN THE PROGRAM.
005800 77  WS-FIELD-SEP-CHAR           PIC X(01) VALUE ",".
005900 77  WS-GROUP-SEP-CHAR           PIC X(01) VALUE ";".
006000
006100*  THE OUTPUT POINTER, ONE GENERAL-PURPOSE TRIM FIELD AND ITS
006200*  TRIMMED LENGTH, A SUBSCRIPT FOR WALKING WHICHEVER TABLE IS
006300*  CURRENTLY BEING JOINED, AND A TWO-DIGIT EDIT FIELD FOR THE
006400*  PRESCRIPTION STATUS CODE.
006500 01  WS-RENDER-WORK-FIELDS.
006600     05  WS-OUT-PTR              PIC 9(04) COMP.
006700     05  WS-TRIM-FLD             PIC X(0080).
006800     05  WS-TRIM-LTH             PIC 9(04) COMP.
006900     05  WS-SUBSCR               PIC 9(02) COMP.
007000     05  WS-RX-CODE-EDIT         PIC 99.
007100
007200*  THE THREE REPEATING GROUPS ARE BUILT UP HERE, ONE ";"-JOINED
007300*  STRING PER GROUP, BEFORE 400-ASSEMBLE-OUTPUT-LINE SPLICES
007400*  THEM INTO THE FINAL COMMA-DELIMITED CSV RECORD.
007500 01  WS-GROUP-BUILD-AREAS.
007600     05  WS-DIAG-GROUP-TEXT      PIC X(1700).
007700     05  WS-DIAG-GROUP-LTH       PIC 9(04) COMP.
007800     05  WS-TRMT-GROUP-TEXT      PIC X(1700).
007900     05  WS-TRMT-GROUP-LTH       PIC 9(04) COMP.
008000     05  WS-RX-GROUP-TEXT        PIC X(0400).
008100     05  WS-RX-GROUP-LTH         PIC 9(04) COMP.
008200
008300*  DUMP VIEW OF THE SAME STORAGE FOR TRACE DISPLAYS - KEPT EVEN
008400*  THOUGH THIS PROGRAM HAS NO TRACE SWITCH OF ITS OWN, SINCE
008500*  HMSSAVE OCCASIONALLY DISPLAYS THE RETURNED RAW-LINE-OUT AND
008600*  A MAINTAINER MAY WANT TO SEE THIS VIEW WHILE DEBUGGING.
008700 01  WS-GROUP-BUILD-AREAS-R REDEFINES WS-GROUP-BUILD-AREAS.
008800     05  FILLER                  PIC X(3800).
008900     05  FILLER                  PIC X(0014).
009000
009100 01  WS-RX-CODE-EDIT-R REDEFINES WS-RX-CODE-EDIT.
009200     05  FILLER                  PIC X(02).
009300
009400*  CALLING SEQUENCE - ONE FILLED-IN HMS-MEDREC-ENTRY IN, ONE
009500*  RENDERED CSV LINE AND A RETURN CODE OUT.
009600 PROCEDURE DIVISION USING HMS-MEDREC-ENTRY, RAW-LINE-OUT,
009700         RETURN-CD.
009800*  FIVE STEPS - CLEAR DOWN, BUILD THE THREE REPEATING GROUPS
009900*  INTO THEIR OWN WORK AREAS, THEN SPLICE EVERYTHING TOGETHER
010000*  INTO ONE OUTPUT LINE.
010100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010200     PERFORM 100-BUILD-DIAG-GROUP THRU 100-EXIT.
010300     PERFORM 200-BUILD-TRMT-GROUP THRU 200-EXIT.
010400     PERFORM 300-BUILD-RX-GROUP THRU 300-EXIT.
010500     PERFORM 400-ASSEMBLE-OUTPUT-LINE THRU 400-EXIT.
010600     MOVE ZERO TO RETURN-CD.
010700     GOBACK.
010800
010900*  CLEAR THE OUTPUT RECORD AND ALL THREE GROUP WORK AREAS SO A
011000*  RECORD WITH FEWER ENTRIES THAN THE PRIOR CALL CANNOT LEAVE
011100*  STALE TEXT BEHIND IN THE OUTPUT LINE.
011200 000-HOUSEKEEPING.
011300     MOVE "000-HOUSEKEEPING" TO WS-PROGRAM-NAME.
011400     MOVE SPACES TO RAW-LINE-OUT.
011500     MOVE SPACES TO WS-GROUP-BUILD-AREAS.
011600     MOVE 0 TO WS-DIAG-GROUP-LTH WS-TRMT-GROUP-LTH
011700               WS-RX-GROUP-LTH.
011800 000-EXIT.
011900     EXIT.
012000
012100*  RE-JOIN THE DIAGNOSIS TABLE WITH ";" BETWEEN ENTRIES.  ZERO
012200*  ENTRIES RENDERS AS AN EMPTY STRING, NOT A BLANK TOKEN - THE
012300*  LOOP SIMPLY DOES NOT EXECUTE WHEN HMS-DIAG-COUNT IS ZERO.
012400 100-BUILD-DIAG-GROUP.
012500     MOVE 1 TO WS-OUT-PTR.
012600     PERFORM VARYING WS-SUBSCR FROM 1 BY 1
012700             UNTIL WS-SUBSCR > HMS-DIAG-COUNT
012800         PERFORM 110-APPEND-ONE-DIAG THRU 110-EXIT.
012900     COMPUTE WS-DIAG-GROUP-LTH = WS-OUT-PTR - 1.
013000 100-EXIT.
013100     EXIT.
013200
013300*  APPEND ONE DIAGNOSIS ENTRY.  A SEPARATOR GOES IN FRONT OF
013400*  EVERY ENTRY EXCEPT THE FIRST - THAT IS WHAT KEEPS THE JOINED
013500*  STRING FROM STARTING WITH A STRAY ";".  THE TRAILING-BLANK
013600*  TRIM IS SHARED WITH ALL OTHER FIELD-TYPES VIA 900 BELOW.
013700 110-APPEND-ONE-DIAG.
013800     IF WS-SUBSCR > 1
013900         STRING WS-GROUP-SEP-CHAR DELIMITED BY SIZE
014000             INTO WS-DIAG-GROUP-TEXT
014100             WITH POINTER WS-OUT-PTR.
014200     MOVE HMS-DIAG-TEXT(WS-SUBSCR) TO WS-TRIM-FLD.
014300     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
014400     IF WS-TRIM-LTH > 0
014500         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
014600             INTO WS-DIAG-GROUP-TEXT
014700             WITH POINTER WS-OUT-PTR.
014800 110-EXIT.
014900     EXIT.
015000
015100*  TREATMENTS FOLLOW THE SAME SHAPE AS DIAGNOSES ABOVE - A
015200*  SEPARATE PARAGRAPH FAMILY ONLY BECAUSE IT WALKS A DIFFERENT
015300*  OCCURS TABLE AND WRITES A DIFFERENT WORK AREA.
015400 200-BUILD-TRMT-GROUP.
015500     MOVE 1 TO WS-OUT-PTR.
015600     PERFORM VARYING WS-SUBSCR FROM 1 BY 1
015700             UNTIL WS-SUBSCR > HMS-TRMT-COUNT
015800         PERFORM 210-APPEND-ONE-TRMT THRU 210-EXIT.
015900     COMPUTE WS-TRMT-GROUP-LTH = WS-OUT-PTR - 1.
016000 200-EXIT.
016100     EXIT.
016200
016300 210-APPEND-ONE-TRMT.
016400     IF WS-SUBSCR > 1
016500         STRING WS-GROUP-SEP-CHAR DELIMITED BY SIZE
016600             INTO WS-TRMT-GROUP-TEXT
016700             WITH POINTER WS-OUT-PTR.
017000     MOVE HMS-TRMT-TEXT(WS-SUBSCR) TO WS-TRIM-FLD.
017100     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
017200     IF WS-TRIM-LTH > 0
017300         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
017400             INTO WS-TRMT-GROUP-TEXT
017500             WITH POINTER WS-OUT-PTR.
017600 210-EXIT.
017700     EXIT.
017800
017900*  PRESCRIPTION ENTRIES RENDER AS MEDICATION-NAME:STATUS-CODE -   090210RB
018000*  THE INVERSE OF THE TOKEN FORMAT HMSMPARS PARSES.  THE COLON
018100*  ITSELF IS STILL A BARE LITERAL BELOW - IT IS PART OF THE
018200*  PRESCRIPTION SUB-TOKEN FORMAT, NOT ONE OF THE TWO CSV
018300*  DELIMITERS, SO IT DOES NOT GET ITS OWN 77-LEVEL.
018400 300-BUILD-RX-GROUP.
018500     MOVE 1 TO WS-OUT-PTR.
018600     PERFORM VARYING WS-SUBSCR FROM 1 BY 1
018700             UNTIL WS-SUBSCR > HMS-RX-COUNT
018800         PERFORM 310-APPEND-ONE-RX THRU 310-EXIT.
018900     COMPUTE WS-RX-GROUP-LTH = WS-OUT-PTR - 1.
019000 300-EXIT.
019100     EXIT.
019200
019300*  APPEND ONE PRESCRIPTION ENTRY - NAME, THEN A COLON, THEN THE
019400*  TWO-DIGIT STATUS CODE EDITED OUT OF ITS COMP-3 STORAGE FORM.
019500 310-APPEND-ONE-RX.
019600     IF WS-SUBSCR > 1
019700         STRING WS-GROUP-SEP-CHAR DELIMITED BY SIZE
019800             INTO WS-RX-GROUP-TEXT
019900             WITH POINTER WS-OUT-PTR.
020000     MOVE HMS-RX-MEDICATION-NAME(WS-SUBSCR) TO WS-TRIM-FLD.
020100     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
020200     IF WS-TRIM-LTH > 0
020300         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
020400             INTO WS-RX-GROUP-TEXT
020500             WITH POINTER WS-OUT-PTR.
020600     STRING ":" DELIMITED BY SIZE
020700         INTO WS-RX-GROUP-TEXT
020800         WITH POINTER WS-OUT-PTR.
020900     MOVE HMS-RX-STATUS-CODE(WS-SUBSCR) TO WS-RX-CODE-EDIT.
021000     STRING WS-RX-CODE-EDIT DELIMITED BY SIZE
021100         INTO WS-RX-GROUP-TEXT
021200         WITH POINTER WS-OUT-PTR.
021300 310-EXIT.
021400     EXIT.
021500
021600*  FIELD ORDER HERE MUST MATCH THE UNSTRING ORDER IN HMSMPARS
021700*  100-SPLIT-TOP-FIELDS EXACTLY - THIS IS THE ROUND-TRIP RULE.
021800*  EACH SCALAR FIELD GOES THROUGH THE SAME THREE-STEP PATTERN -
021900*  MOVE TO THE TRIM WORK AREA, CALCULATE THE TRIMMED LENGTH,
022000*  STRING THE TRIMMED TEXT IN FOLLOWED BY ONE FIELD SEPARATOR -
022100*  SO A SHORT FIELD NEVER LEAVES TRAILING BLANKS IN THE MIDDLE
022200*  OF THE OUTPUT LINE.
022300 400-ASSEMBLE-OUTPUT-LINE.
022400     MOVE 1 TO WS-OUT-PTR.
022500*  PATIENT ID.
022600     MOVE HMS-PATIENT-ID TO WS-TRIM-FLD.
022700     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
022800     IF WS-TRIM-LTH > 0
022900         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
023000             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
023100     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
023200         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
023300
023400*  PATIENT NAME.
023500     MOVE HMS-PATIENT-NAME TO WS-TRIM-FLD.
023600     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
023700     IF WS-TRIM-LTH > 0
023800         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
023900             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
024000     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
024100         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
024200
024300*  DATE OF BIRTH, STILL TEXT - RENDERED BACK OUT VIA THE PLAIN
024400*  HMS-PATIENT-DOB FIELD, NOT THE REDEFINED YYYY/MM/DD VIEW.
024500     MOVE HMS-PATIENT-DOB TO WS-TRIM-FLD.
024600     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
024700     IF WS-TRIM-LTH > 0
024800         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
024900             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
025000     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
025100         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
025200
025300*  GENDER.
025400     MOVE HMS-PATIENT-GENDER TO WS-TRIM-FLD.
025500     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
025600     IF WS-TRIM-LTH > 0
025700         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
025800             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
025900     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
026000         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
026100
026200*  BLOOD TYPE.
026300     MOVE HMS-BLOOD-TYPE TO WS-TRIM-FLD.
026400     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
026500     IF WS-TRIM-LTH > 0
026600         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
026700             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
026800     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
026900         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
027000
027100*  PHONE.
027200     MOVE HMS-PATIENT-PHONE TO WS-TRIM-FLD.
027300     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
027400     IF WS-TRIM-LTH > 0
027500         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
027600             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
027700     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
027800         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
027900
028000*  EMAIL.
028100     MOVE HMS-PATIENT-EMAIL TO WS-TRIM-FLD.
028200     PERFORM 900-CALC-TRIM-LENGTH THRU 900-EXIT.
028300     IF WS-TRIM-LTH > 0
028400         STRING WS-TRIM-FLD(1:WS-TRIM-LTH) DELIMITED BY SIZE
028500             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
028600     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
028700         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
028800
028900*  DIAGNOSIS GROUP - ALREADY ";"-JOINED BY 100 ABOVE, STRUNG IN
029000*  AS ONE PIECE.
029100     IF WS-DIAG-GROUP-LTH > 0
029200         STRING WS-DIAG-GROUP-TEXT(1:WS-DIAG-GROUP-LTH)
029300             DELIMITED BY SIZE
029400             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
029500     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
029600         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
029700
029800*  TREATMENT GROUP - SAME TREATMENT (NO PUN ORIGINALLY INTENDED,
029900*  IT STUCK AFTER RWB WROTE IT IN THE MARGIN OF THE 1989 LISTING
030000*  AND NOBODY EVER TOOK IT BACK OUT).
030100     IF WS-TRMT-GROUP-LTH > 0
030200         STRING WS-TRMT-GROUP-TEXT(1:WS-TRMT-GROUP-LTH)
030300             DELIMITED BY SIZE
030400             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
030500     STRING WS-FIELD-SEP-CHAR DELIMITED BY SIZE
030600         INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
030700
030800*  PRESCRIPTION GROUP - THE LAST FIELD ON THE LINE, SO THERE IS
030900*  NO TRAILING SEPARATOR AFTER IT.
031000     IF WS-RX-GROUP-LTH > 0
031100         STRING WS-RX-GROUP-TEXT(1:WS-RX-GROUP-LTH)
031200             DELIMITED BY SIZE
031300             INTO RAW-LINE-OUT WITH POINTER WS-OUT-PTR.
031400 400-EXIT.
031500     EXIT.
031600
031700*  BACKWARD SCAN FOR THE LAST NON-SPACE CHARACTER - THIS SHOP
031800*  DOES NOT USE INTRINSIC FUNCTIONS FOR STRING LENGTH, SO EVERY
031900*  FIELD IN THE PROGRAM SHARES THIS ONE HAND-ROLLED TRIM
032000*  PARAGRAPH RATHER THAN EACH CALLER DOING ITS OWN SCAN.
032100 900-CALC-TRIM-LENGTH.                                            060203PT
032200     MOVE 80 TO WS-TRIM-LTH.
032300     PERFORM UNTIL WS-TRIM-LTH = 0
032400           OR WS-TRIM-FLD(WS-TRIM-LTH:1) NOT = SPACE
032500         SUBTRACT 1 FROM WS-TRIM-LTH.
032600 900-EXIT.
032700     EXIT.
032800
032900 LINKAGE SECTION.
033000*  THE FILLED-IN RECORD TO RENDER, THE OUTPUT LINE AREA AND A
033100*  RETURN CODE - THE MIRROR IMAGE OF HMSMPARS'S LINKAGE SECTION.
033200 COPY HMSMEDR.
033300
033400 01  RAW-LINE-OUT                PIC X(4000).
033500 01  RETURN-CD                   PIC S9(04) COMP.
