000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSMPARS.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/86.
000700 DATE-COMPILED. 03/18/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY HMSLOAD, HMSSAVE AND
001400*          HMSMDSC TO TURN ONE RAW LINE OF THE MEDICAL_RECORD.CSV
001500*          MASTER INTO AN HMS-MEDREC-ENTRY WORKING-STORAGE
001600*          STRUCTURE.  IT IS THE ONLY PLACE IN THE JOB STREAM
001700*          THAT KNOWS HOW MANY COMMAS AND SEMICOLONS THE CSV
001800*          FORMAT USES, SO EVERY STEP THAT READS THE MASTER
001900*          CALLS HERE INSTEAD OF UNSTRINGING ITS OWN COPY.
002000*
002100*          A TOKEN THAT WILL NOT PARSE INTO A PRESCRIPTION ENTRY
002200*          IS COUNTED AND SKIPPED - IT DOES NOT FAIL THE CALL.
002300*
002400*          KEEP THIS PROGRAM AND HMSMRNDR IN STEP WITH EACH
002500*          OTHER.  ONE SPLITS A LINE APART, THE OTHER PUTS IT
002600*          BACK TOGETHER, AND A RECORD THAT PASSES THROUGH BOTH
002700*          UNCHANGED HAS TO COME OUT BYTE FOR BYTE THE SAME.
002800*
002900******************************************************************
003000* CHANGE LOG                                                      *
003100*   03/18/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
003200*   08/02/89  RWB  SPLIT OUT OF THE HMSLOAD MAINLINE SO HMSSAVE    *
003300*                  AND HMSMDSC COULD CALL THE SAME LOGIC          *
003400*   11/30/98  RWB  Y2K - NO DATE ARITHMETIC HERE, REVIEWED ONLY    *
003500*   09/02/10  RWB  ADDED THE MEDICATION-NAME:STATUS-CODE TOKEN     *
003600*                  FORMAT FOR PRESCRIPTION ENTRIES - TICKET 4471   *
003700*   04/27/15  PLT  COUNTERS NOW PASSED BY REFERENCE SO HMSLOAD'S   *
003800*                  999-TRACE DISPLAYS SHOW SUB-RECORD TOTALS       *
003900*   02/14/17  PLT  REJECTED RX TOKEN LOGGED TO SYSOUT - TICKET 5120*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*  WS-PROGRAM-NAME DOUBLES AS THE "WHO AM I" LABEL FOR ANY
005400*  DISPLAY THIS SUBPROGRAM PUTS OUT AND AS THE TRACE FIELD THE
005500*  OTHER HMS STEPS LOOK FOR WHEN THEY SCAN SYSOUT FOR ABENDS.
005600 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSMPARS".
005700
005800*  A 77-LEVEL SCRATCH ITEM - THE LONGEST A MEDICATION NAME MAY
005900*  RUN BEFORE THE COLON IN A MEDICATION-NAME:STATUS-CODE TOKEN.
006000*  PULLED OUT TO A NAMED FIELD INSTEAD OF A BARE "30" SO THE
006100*  LIMIT ONLY HAS TO BE CHANGED IN ONE PLACE IF PRESCRIPTION.CSV
006200*  EVER WIDENS THE MEDICATION-NAME COLUMN.
006300 77  WS-RX-NAME-MAX-LTH          PIC 9(02) COMP VALUE 30.
006400
006500*  THE THREE RAW REPEATING-GROUP FIELDS HELD BACK FROM THE TOP-
006600*  LEVEL UNSTRING UNTIL 200/300/400 BELOW ARE READY TO CHOP THEM
006700*  UP ON THE ";" DELIMITER.
006800 01  WS-TOP-FIELD-HOLDERS.
006900     05  WS-DIAG-GROUP-TEXT      PIC X(1700).
007000     05  WS-TRMT-GROUP-TEXT      PIC X(1700).
007100     05  WS-RX-GROUP-TEXT        PIC X(0400).
007200
007300*  COMMON SCRATCH FIELDS SHARED BY ALL THREE GROUP-PARSING
007400*  PARAGRAPH FAMILIES - ONE POINTER, ONE TRIMMED-LENGTH HOLDER
007500*  AND ONE ONE-TOKEN WORK AREA SERVE DIAGNOSES, TREATMENTS AND
007600*  PRESCRIPTIONS ALIKE SINCE THEY ARE NEVER IN USE AT THE SAME
007700*  TIME.
007800 01  WS-PARSE-WORK-FIELDS.
007900     05  WS-PTR                  PIC 9(04) COMP.
008000     05  WS-GROUP-LTH            PIC 9(04) COMP.
008100     05  WS-ONE-TOKEN            PIC X(0080).
008200     05  WS-RX-NAME-TOK          PIC X(0030).
008300     05  WS-RX-CODE-TOK          PIC X(0004).
008400     05  WS-COLON-AT             PIC 9(04) COMP.
008500     05  WS-SUBSCR               PIC 9(02) COMP.
008600
008700*  DUMP VIEW SO A SYSOUT DISPLAY CAN SHOW THE FIRST FEW BYTES OF
008800*  WHATEVER IS CURRENTLY SITTING IN THE GROUP HOLDERS WITHOUT
008900*  PRINTING THE WHOLE 1700-BYTE FIELD.
009000 01  WS-RAW-LINE-PREVIEW REDEFINES WS-TOP-FIELD-HOLDERS.
009100     05  WS-RAW-PREVIEW-TXT      PIC X(0050).
009200     05  FILLER                  PIC X(3750).
009300
009400*  CALLING SEQUENCE - RAW-LINE IN, ONE FILLED-IN HMS-MEDREC-
009500*  ENTRY OUT, PLUS A RETURN CODE AND FOUR COUNTERS THE CALLER
009600*  ADDS INTO ITS OWN 999-TRACE DISPLAY.  THE COUNTERS ARE PASSED
009700*  BY REFERENCE SO THIS PROGRAM CAN BUMP THE CALLER'S TOTALS
009800*  DIRECTLY RATHER THAN HANDING BACK A SEPARATE COUNT STRUCTURE.
009900 PROCEDURE DIVISION USING RAW-LINE, HMS-MEDREC-ENTRY,
010000         RETURN-CD, DIAG-ENTRIES-READ, TRMT-ENTRIES-READ,
010100         RX-ENTRIES-READ, RX-ENTRIES-REJECTED.
010200*  FOUR STEPS, IN ORDER - CLEAR DOWN, SPLIT THE 10 TOP FIELDS,
010300*  THEN EXPAND EACH OF THE THREE REPEATING GROUPS IN TURN.
010400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010500     PERFORM 100-SPLIT-TOP-FIELDS THRU 100-EXIT.
010600     PERFORM 200-PARSE-DIAGNOSES THRU 200-EXIT.
010700     PERFORM 300-PARSE-TREATMENTS THRU 300-EXIT.
010800     PERFORM 400-PARSE-PRESCRIPTIONS THRU 400-EXIT.
010900     MOVE ZERO TO RETURN-CD.
011000     GOBACK.
011100
011200*  CLEAR THE OUTPUT RECORD AND THE GROUP-TEXT HOLDERS SO A
011300*  SHORT ROW (FEWER THAN 10 TOP-LEVEL FIELDS) CANNOT LEAVE
011400*  LEFTOVER DATA FROM A PRIOR CALL IN ANY FIELD.
011500 000-HOUSEKEEPING.
011600     MOVE "000-HOUSEKEEPING" TO WS-PROGRAM-NAME.
011700     INITIALIZE HMS-MEDREC-ENTRY.
011800     MOVE SPACES TO WS-TOP-FIELD-HOLDERS.
011900 000-EXIT.
012000     EXIT.
012100
012200*  SPLIT THE 10 TOP-LEVEL COMMA-DELIMITED FIELDS.  FIELDS 8-10
012300*  ARE THE RAW ";"-JOINED REPEATING GROUPS - THEY ARE HELD HERE
012400*  AND EXPANDED BY 200/300/400 BELOW.  A RAW LINE SHORTER THAN
012500*  10 FIELDS LEAVES THE REMAINING RECEIVING FIELDS UNTOUCHED,
012600*  WHICH IS WHY 000-HOUSEKEEPING CLEARS THEM FIRST.
012700 100-SPLIT-TOP-FIELDS.
012800     UNSTRING RAW-LINE DELIMITED BY ","
012900         INTO HMS-PATIENT-ID    IN HMS-MEDREC-ENTRY,
013000              HMS-PATIENT-NAME  IN HMS-MEDREC-ENTRY,
013100              HMS-PATIENT-DOB   IN HMS-MEDREC-ENTRY,
013200              HMS-PATIENT-GENDER IN HMS-MEDREC-ENTRY,
013300              HMS-BLOOD-TYPE    IN HMS-MEDREC-ENTRY,
013400              HMS-PATIENT-PHONE IN HMS-MEDREC-ENTRY,
013500              HMS-PATIENT-EMAIL IN HMS-MEDREC-ENTRY,
013600              WS-DIAG-GROUP-TEXT,
013700              WS-TRMT-GROUP-TEXT,
013800              WS-RX-GROUP-TEXT.
013900 100-EXIT.
014000     EXIT.
014100
014200*  AN EMPTY GROUP IS "ZERO ENTRIES", NOT ONE BLANK ENTRY - SEE
014300*  BUSINESS RULE ON THE ";" SPLIT OF AN EMPTY STRING.  THE
014400*  SPACES TEST BELOW IS THE WHOLE OF THAT RULE - IF THE GROUP
014500*  TEXT CAME BACK BLANK FROM 100-SPLIT-TOP-FIELDS THE COUNT
014600*  STAYS ZERO AND THE TOKEN LOOP NEVER RUNS.
014700 200-PARSE-DIAGNOSES.
014800     MOVE ZERO TO HMS-DIAG-COUNT IN HMS-MEDREC-ENTRY.
014900     IF WS-DIAG-GROUP-TEXT NOT = SPACES
015000         PERFORM 210-CALC-DIAG-LENGTH THRU 210-EXIT
015100         MOVE 1 TO WS-PTR
015200         PERFORM 220-NEXT-DIAG-TOKEN THRU 220-EXIT
015300             UNTIL WS-PTR > WS-GROUP-LTH
015400                OR HMS-DIAG-COUNT IN HMS-MEDREC-ENTRY
015500                   = HMS-DIAG-MAX.
015600 200-EXIT.
015700     EXIT.
015800
015900*  BACKWARD SCAN FOR THE LAST NON-SPACE CHARACTER - THIS SHOP
016000*  DOES NOT USE INTRINSIC FUNCTIONS FOR STRING LENGTH, SO THE
016100*  TRAILING-BLANK TRIM IS DONE BY HAND ONE BYTE AT A TIME.
016200 210-CALC-DIAG-LENGTH.
016300     MOVE 1700 TO WS-GROUP-LTH.
016400     PERFORM UNTIL WS-GROUP-LTH = 0
016500           OR WS-DIAG-GROUP-TEXT(WS-GROUP-LTH:1) NOT = SPACE
016600         SUBTRACT 1 FROM WS-GROUP-LTH.
016700 210-EXIT.
016800     EXIT.
016900
017000*  ONE PASS OF THIS PARAGRAPH PULLS ONE DIAGNOSIS ENTRY OFF THE
017100*  FRONT OF THE GROUP TEXT AND ADVANCES THE UNSTRING POINTER SO
017200*  THE NEXT PASS PICKS UP WHERE THIS ONE LEFT OFF.  THE INDEX
017300*  IS SET TO THE COUNT BEFORE THE UNSTRING SO ENTRY 1 LANDS IN
017400*  OCCURRENCE 1, NOT OCCURRENCE 0.
017500 220-NEXT-DIAG-TOKEN.
017600     ADD 1 TO HMS-DIAG-COUNT IN HMS-MEDREC-ENTRY.
017700     SET HMS-DIAG-IDX IN HMS-MEDREC-ENTRY
017800         TO HMS-DIAG-COUNT IN HMS-MEDREC-ENTRY.
017900     UNSTRING WS-DIAG-GROUP-TEXT DELIMITED BY ";"
018000         INTO HMS-DIAG-TEXT IN HMS-MEDREC-ENTRY
018100                 (HMS-DIAG-IDX IN HMS-MEDREC-ENTRY)
018200         WITH POINTER WS-PTR.
018300     ADD 1 TO DIAG-ENTRIES-READ.
018400 220-EXIT.
018500     EXIT.
018600
018700*  TREATMENTS FOLLOW THE EXACT SAME SHAPE AS DIAGNOSES ABOVE -
018800*  SEPARATE PARAGRAPHS BECAUSE THEY WALK A DIFFERENT OCCURS
018900*  TABLE AND A DIFFERENT COUNT FIELD, NOT BECAUSE THE LOGIC
019000*  DIFFERS.
019100 300-PARSE-TREATMENTS.
019200     MOVE ZERO TO HMS-TRMT-COUNT IN HMS-MEDREC-ENTRY.
019300     IF WS-TRMT-GROUP-TEXT NOT = SPACES
019400         PERFORM 310-CALC-TRMT-LENGTH THRU 310-EXIT
019500         MOVE 1 TO WS-PTR
019600         PERFORM 320-NEXT-TRMT-TOKEN THRU 320-EXIT
019700             UNTIL WS-PTR > WS-GROUP-LTH
019800                OR HMS-TRMT-COUNT IN HMS-MEDREC-ENTRY
019900                   = HMS-TRMT-MAX.
020000 300-EXIT.
020100     EXIT.
020200
020300 310-CALC-TRMT-LENGTH.
020400     MOVE 1700 TO WS-GROUP-LTH.
020500     PERFORM UNTIL WS-GROUP-LTH = 0
020600           OR WS-TRMT-GROUP-TEXT(WS-GROUP-LTH:1) NOT = SPACE
020700         SUBTRACT 1 FROM WS-GROUP-LTH.
020800 310-EXIT.
020900     EXIT.
021000
021100 320-NEXT-TRMT-TOKEN.
021200     ADD 1 TO HMS-TRMT-COUNT IN HMS-MEDREC-ENTRY.
021300     SET HMS-TRMT-IDX IN HMS-MEDREC-ENTRY
021400         TO HMS-TRMT-COUNT IN HMS-MEDREC-ENTRY.
021500     UNSTRING WS-TRMT-GROUP-TEXT DELIMITED BY ";"
021600         INTO HMS-TRMT-TEXT IN HMS-MEDREC-ENTRY
021700                 (HMS-TRMT-IDX IN HMS-MEDREC-ENTRY)
021800         WITH POINTER WS-PTR.
021900     ADD 1 TO TRMT-ENTRIES-READ.
022000 320-EXIT.
022100     EXIT.
022200
022300*  PRESCRIPTION TOKENS CARRY MEDICATION-NAME:STATUS-CODE - A
022400*  TOKEN WITH NO COLON OR A NON-NUMERIC STATUS-CODE IS LOGGED
022500*  AND SKIPPED, THE REST OF THE GROUP KEEPS PARSING.  THIS IS
022600*  THE ONE REPEATING GROUP WHERE A BAD ENTRY DOES NOT BECOME A
022700*  TABLE ROW AT ALL, SO HMS-RX-COUNT CAN END UP SMALLER THAN
022800*  RX-ENTRIES-READ FOR A GIVEN PATIENT.
022900 400-PARSE-PRESCRIPTIONS.
023000     MOVE ZERO TO HMS-RX-COUNT IN HMS-MEDREC-ENTRY.
023100     IF WS-RX-GROUP-TEXT NOT = SPACES
023200         PERFORM 410-CALC-RX-LENGTH THRU 410-EXIT
023300         MOVE 1 TO WS-PTR
023400         PERFORM 420-NEXT-RX-TOKEN THRU 420-EXIT
023500             UNTIL WS-PTR > WS-GROUP-LTH
023600                OR HMS-RX-COUNT IN HMS-MEDREC-ENTRY = HMS-RX-MAX.
023700 400-EXIT.
023800     EXIT.
023900
024000 410-CALC-RX-LENGTH.
024100     MOVE 400 TO WS-GROUP-LTH.
024200     PERFORM UNTIL WS-GROUP-LTH = 0
024300           OR WS-RX-GROUP-TEXT(WS-GROUP-LTH:1) NOT = SPACE
024400         SUBTRACT 1 FROM WS-GROUP-LTH.
024500 410-EXIT.
024600     EXIT.
024700
024800*  PULL ONE RAW TOKEN OFF THE FRONT OF THE PRESCRIPTION GROUP
024900*  TEXT AND HAND IT TO 430 FOR EDITING - THE READ COUNTER GOES
025000*  UP WHETHER OR NOT THE TOKEN SURVIVES THE EDIT, SINCE IT IS
025100*  COUNTING TOKENS SEEN, NOT ENTRIES KEPT.
025200 420-NEXT-RX-TOKEN.
025300     MOVE SPACES TO WS-ONE-TOKEN.
025400     UNSTRING WS-RX-GROUP-TEXT DELIMITED BY ";"
025500         INTO WS-ONE-TOKEN
025600         WITH POINTER WS-PTR.
025700     ADD 1 TO RX-ENTRIES-READ.
025800     PERFORM 430-EDIT-ONE-RX-TOKEN THRU 430-EXIT.
025900 420-EXIT.
026000     EXIT.
026100
026200*  FIND THE COLON.  NO COLON, OR A NAME PORTION LONGER THAN
026300*  WS-RX-NAME-MAX-LTH BYTES, MEANS THE TOKEN IS NOT A VALID
026400*  MEDICATION-NAME:STATUS-CODE PAIR AND GETS LOGGED TO SYSOUT.
026500 430-EDIT-ONE-RX-TOKEN.
026600     MOVE ZERO TO WS-COLON-AT.
026700     INSPECT WS-ONE-TOKEN TALLYING WS-COLON-AT
026800         FOR CHARACTERS BEFORE INITIAL ":".
026900     IF WS-COLON-AT = 0 OR WS-COLON-AT > WS-RX-NAME-MAX-LTH
027000         DISPLAY "HMSMPARS - REJECTED RX TOKEN - NO COLON - "
027100                  WS-ONE-TOKEN
027200         ADD 1 TO RX-ENTRIES-REJECTED
027300         GO TO 430-EXIT.
027400*  SPLIT THE SURVIVING TOKEN ON THE COLON - NAME TO THE LEFT,
027500*  STATUS CODE TO THE RIGHT.
027600     MOVE SPACES TO WS-RX-NAME-TOK WS-RX-CODE-TOK.
027700     UNSTRING WS-ONE-TOKEN DELIMITED BY ":"                       090210RB
027800         INTO WS-RX-NAME-TOK, WS-RX-CODE-TOK.
027900     IF WS-RX-CODE-TOK NOT NUMERIC
028000         DISPLAY "HMSMPARS - REJECTED RX TOKEN - BAD STATUS - "
028100                  WS-ONE-TOKEN
028200         ADD 1 TO RX-ENTRIES-REJECTED                          021417PT
028300         GO TO 430-EXIT.
028400*  TOKEN IS GOOD - FILE IT INTO THE NEXT PRESCRIPTION
028500*  OCCURRENCE THE SAME WAY 220/320 FILE DIAGNOSES/TREATMENTS.
028600     ADD 1 TO HMS-RX-COUNT IN HMS-MEDREC-ENTRY.
028700     SET HMS-RX-IDX IN HMS-MEDREC-ENTRY
028800         TO HMS-RX-COUNT IN HMS-MEDREC-ENTRY.
028900     MOVE WS-RX-NAME-TOK TO HMS-RX-MEDICATION-NAME
029000         IN HMS-MEDREC-ENTRY(HMS-RX-IDX IN HMS-MEDREC-ENTRY).
029100     MOVE WS-RX-CODE-TOK TO HMS-RX-STATUS-CODE
029200         IN HMS-MEDREC-ENTRY(HMS-RX-IDX IN HMS-MEDREC-ENTRY).
029300 430-EXIT.
029400     EXIT.
029500
029600 LINKAGE SECTION.
029700*  THE CALLER'S COPY OF THE RAW CSV LINE - UP TO 4000 BYTES IS
029800*  MORE THAN ENOUGH HEADROOM FOR 20 DIAGNOSES, 20 TREATMENTS
029900*  AND 10 PRESCRIPTIONS AT 80 BYTES A PIECE PLUS THE 7 SCALAR
030000*  FIELDS.
030100 01  RAW-LINE                    PIC X(4000).
030200
030300 COPY HMSMEDR.
030400
030500*  RETURN CODE AND FOUR PASS-BY-REFERENCE COUNTERS - SEE THE
030600*  PROCEDURE DIVISION HEADER ABOVE FOR WHY THESE ARE PASSED
030700*  RATHER THAN KEPT LOCAL TO THIS SUBPROGRAM.
030800 01  RETURN-CD                   PIC S9(04) COMP.
030900 01  DIAG-ENTRIES-READ           PIC S9(07) COMP.
031000 01  TRMT-ENTRIES-READ           PIC S9(07) COMP.
031100 01  RX-ENTRIES-READ             PIC S9(07) COMP.
031200 01  RX-ENTRIES-REJECTED         PIC S9(07) COMP.
