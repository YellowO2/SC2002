000100******************************************************************
000200* COPYBOOK  HMSCTRS                                              *
000300* COMMON COUNTERS, ACCUMULATORS AND SWITCHES SHARED BY THE HMS   *
000400* NIGHTLY LOAD/SAVE JOB STREAM (HMSLOAD, HMSLOOK, HMSSAVE,       *
000500* HMSMDSC).  EVERY JOB STEP COPIES THIS BLOCK SO THE RUN LOG     *
000600* LOOKS THE SAME NO MATTER WHICH STEP OF THE STREAM PRODUCED IT. *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*   03/11/86  RWB  ORIGINAL COPYBOOK - PULLED THE REPEATED        *
001000*                  COUNTERS-AND-ACCUMULATORS 01 OUT OF EACH       *
001100*                  JOB STEP SO THEY STAY IN STEP WITH EACH OTHER  *
001200*   11/30/98  RWB  Y2K - WS-CURRENT-YY EXPANDED TO 4 DIGITS       *
001300*   06/02/03  PLT  ADDED REJECT COUNTERS FOR HMS-LOAD FAMILY      *
001400******************************************************************
001500 01  HMS-COUNTERS-AND-ACCUMULATORS.
001600     05  HMS-USERS-READ          PIC S9(7) COMP.
001700     05  HMS-USERS-LOADED        PIC S9(7) COMP.
001800     05  HMS-USERS-REJECTED      PIC S9(7) COMP.
001900     05  HMS-PATIENTS-LOADED     PIC S9(7) COMP.
002000     05  HMS-DOCTORS-LOADED      PIC S9(7) COMP.
002100     05  HMS-PHARMACISTS-LOADED  PIC S9(7) COMP.
002200     05  HMS-MEDRECS-READ        PIC S9(7) COMP.
002300     05  HMS-MEDRECS-LOADED      PIC S9(7) COMP.
002400     05  HMS-MEDRECS-WRITTEN     PIC S9(7) COMP.
002500     05  HMS-DIAG-ENTRIES-READ   PIC S9(7) COMP.
002600     05  HMS-TRMT-ENTRIES-READ   PIC S9(7) COMP.
002700     05  HMS-RX-ENTRIES-READ     PIC S9(7) COMP.
002800     05  HMS-RX-ENTRIES-REJECTED PIC S9(7) COMP.
002900     05  HMS-TRANS-READ          PIC S9(7) COMP.
003000     05  HMS-TRANS-APPLIED       PIC S9(7) COMP.
003100     05  HMS-TRANS-REJECTED      PIC S9(7) COMP.
003200     05  HMS-LOOKUPS-FOUND       PIC S9(7) COMP.
003300     05  HMS-LOOKUPS-NOT-FOUND   PIC S9(7) COMP.
003400     05  FILLER                  PIC X(08).
003500
003600 01  HMS-FLAGS-AND-SWITCHES.
003700     05  HMS-MORE-USERS-SW       PIC X(01) VALUE "Y".
003800         88  HMS-NO-MORE-USERS           VALUE "N".
003900     05  HMS-MORE-MEDRECS-SW     PIC X(01) VALUE "Y".
004000         88  HMS-NO-MORE-MEDRECS         VALUE "N".
004100     05  HMS-MORE-TRANS-SW       PIC X(01) VALUE "Y".
004200         88  HMS-NO-MORE-TRANS           VALUE "N".
004300     05  HMS-MORE-LOOKUPS-SW     PIC X(01) VALUE "Y".
004400         88  HMS-NO-MORE-LOOKUPS         VALUE "N".
004500     05  HMS-FOUND-SW            PIC X(01) VALUE "N".
004600         88  HMS-USER-WAS-FOUND          VALUE "Y".
004700     05  FILLER                  PIC X(04).
004800
004900* WS-CURRENT-YY WIDENED TO 4 DIGITS FOR Y2K; REDEFINES THE OLD   *
005000* TWO-DIGIT DATE VIEW SO ANY STEP STILL READING THE SHORT FORM   *
005100* KEEPS WORKING.                                                 *
005200 01  HMS-RUN-DATE-FIELDS.
005300     05  HMS-RUN-DATE            PIC 9(08).
005400     05  HMS-RUN-DATE-R REDEFINES HMS-RUN-DATE.
005500         10  HMS-RUN-CENT        PIC 9(02).
005600         10  HMS-RUN-YY2         PIC 9(02).
005700         10  HMS-RUN-MM          PIC 9(02).
005800         10  HMS-RUN-DD          PIC 9(02).
005900     05  FILLER                  PIC X(02).
