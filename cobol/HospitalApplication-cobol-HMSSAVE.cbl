000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSSAVE.
000400 AUTHOR. R W BRANSTETTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/14/86.
000700 DATE-COMPILED. 04/14/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM REBUILDS MEDICAL_RECORD.CSV.
001400*
001500*          IT LOADS THE WHOLE EXISTING MASTER INTO A WORKING-
001600*          STORAGE TABLE (CALLING HMSMPARS FOR EACH ROW), APPLIES
001700*          A CARD FILE OF MAINTENANCE TRANSACTIONS AGAINST THE
001800*          TABLE, THEN CALLS HMSMRNDR FOR EVERY ROW IN THE TABLE
001900*          AND WRITES THE WHOLE MASTER BACK OUT - A ROW THAT HAD
002000*          NO TRANSACTION AGAINST IT IS WRITTEN BACK UNCHANGED.
002100*
002200*          THIS IS A FULL REWRITE, NOT AN EXTEND - THE OUTPUT
002300*          FILE REPLACES THE MASTER, IT IS NEVER APPENDED TO.
002400*
002500******************************************************************
002600
002700         INPUT FILE                -   CSV_DATA.MEDICAL_RECORD
002800         INPUT FILE                -   HMS TRANSACTION CARDS
002900         OUTPUT FILE               -   CSV_DATA.MEDICAL_RECORD (NEW)
003000         DUMP FILE                 -   SYSOUT
003100
003200******************************************************************
003300* CHANGE LOG                                                      *
003400*   04/14/86  RWB  ORIGINAL PROGRAM FOR THE HMS LOAD/SAVE REWORK   *
003500*   08/02/89  RWB  GROUP EXPAND/COLLAPSE MOVED TO HMSMPARS/        *
003600*                  HMSMRNDR SO THIS PROGRAM ONLY HANDLES THE       *
003700*                  TABLE AND THE TRANSACTION LOGIC                 *
003800*   11/30/98  RWB  Y2K - HMS-RUN-DATE WIDENED TO 8 DIGITS          *
003900*   09/02/10  RWB  ADD-PRESCRIPTION TRANSACTION SUPPORTS THE       *
004000*                  MEDICATION-NAME:STATUS-CODE TOKEN - TICKET 4471 *
004100*   06/02/03  PLT  DELETE TRANSACTIONS NOW SHIFT THE TABLE DOWN    *
004200*                  INSTEAD OF LEAVING A BLANK HOLE - TICKET 3102   *
004300*   02/14/17  PLT  CONTACT-INFO UPDATE LEAVES BLANK FIELDS ALONE   *
004400*                  INSTEAD OF OVERWRITING THEM - TICKET 5120       *
004500*   04/02/18  PLT  TABLE-SIZE LIMIT PULLED OUT TO ITS OWN WORKING  *
004600*                  STORAGE ITEM INSTEAD OF A BARE "300" IN THE     *
004700*                  LOAD LOOP AND THE REJECT-ON-FULL EDITS          *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*  SYSOUT CARRIES THE REJECTED-TRANSACTION TRACE MESSAGES AND
005800*  THE END-OF-JOB COUNTS, NOTHING ELSE.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300*  THE EXISTING MASTER, READ ONCE AT THE START OF THE RUN TO
006400*  PRIME THE IN-MEMORY TABLE.
006500     SELECT HMSMED-IN
006600     ASSIGN TO UT-S-HMSMEDI
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS MFCODE.
006900
007000*  THE MAINTENANCE TRANSACTION CARDS - ONE PER PATIENT CHANGE,
007100*  APPLIED AGAINST THE TABLE IN THE ORDER THEY ARE READ.
007200     SELECT HMSTRAN-FILE
007300     ASSIGN TO UT-S-HMSTRAN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS TFCODE.
007600
007700*  THE REBUILT MASTER - WRITTEN ONCE AT END OF JOB FROM THE
007800*  UPDATED TABLE, NEVER DURING THE TRANSACTION-APPLY LOOP.
007900     SELECT HMSMED-OUT
008000     ASSIGN TO UT-S-HMSMEDO
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(132).
009300
009400****** NO HEADER LINE ON THIS FILE - EVERY ROW IS A DATA ROW
009500 FD  HMSMED-IN
009600     RECORDING MODE IS V
009700     LABEL RECORDS ARE STANDARD
009800     RECORD IS VARYING IN SIZE FROM 20 TO 4000 CHARACTERS
009900         DEPENDING ON WS-MEDREC-REC-LTH
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS HMS-MEDREC-RAW-LINE.
010200 01  HMS-MEDREC-RAW-LINE.
010300     05  HMS-MEDREC-RAW-TEXT     PIC X(3999).
010400     05  FILLER                  PIC X(0001).
010500
010600****** ONE CARD PER MAINTENANCE TRANSACTION AGAINST A PATIENT'S
010700****** MEDICAL RECORD - ACTION-CODE SAYS WHAT KIND
010800 FD  HMSTRAN-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 160 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS HMS-TRAN-CARD.
011400 01  HMS-TRAN-CARD.
011500     05  TRAN-PATIENT-ID         PIC X(10).
011600     05  TRAN-ACTION-CODE        PIC X(02).
011700         88  TRAN-ADD-DIAG           VALUE "AD".
011800         88  TRAN-ADD-TRMT           VALUE "AT".
011900         88  TRAN-ADD-RX             VALUE "AR".
012000         88  TRAN-DEL-DIAG           VALUE "DD".
012100         88  TRAN-DEL-TRMT           VALUE "DT".
012200         88  TRAN-DEL-RX             VALUE "DR".
012300         88  TRAN-UPD-CONTACT        VALUE "UC".
012400     05  TRAN-ENTRY-NBR          PIC 9(02).
012500* DUMP VIEW OF THE ENTRY NUMBER FOR THE REJECT-TRANSACTION       *
012600* SYSOUT MESSAGE                                                 *
012700     05  TRAN-ENTRY-NBR-X REDEFINES TRAN-ENTRY-NBR
012800                                 PIC X(02).
012900     05  TRAN-TEXT-DATA          PIC X(80).
013000     05  TRAN-PHONE              PIC X(15).
013100     05  TRAN-EMAIL              PIC X(40).
013200     05  FILLER                  PIC X(11).
013300
013400****** THE REBUILT MEDICAL RECORD MASTER - REPLACES THE FILE
013500****** READ BY HMSMED-IN ABOVE, IT IS NOT APPENDED TO IT
013600 FD  HMSMED-OUT
013700     RECORDING MODE IS V
013800     LABEL RECORDS ARE STANDARD
013900     RECORD IS VARYING IN SIZE FROM 20 TO 4000 CHARACTERS
014000         DEPENDING ON WS-OUT-REC-LTH
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS HMS-MEDREC-OUT-LINE.
014300 01  HMS-MEDREC-OUT-LINE.
014400     05  HMS-MEDREC-OUT-TEXT     PIC X(3999).
014500     05  FILLER                  PIC X(0001).
014600
014700 WORKING-STORAGE SECTION.
014800*  WHO-AM-I LABELS, SAME CONVENTION AS EVERY OTHER HMS PROGRAM.
014900 01  WS-PROGRAM-NAME             PIC X(08) VALUE "HMSSAVE".
015000 01  PARA-NAME                   PIC X(20) VALUE SPACES.
015100 01  ABEND-REASON                PIC X(60) VALUE SPACES.
015200
015300*  A 77-LEVEL SCRATCH CONSTANT - THE NUMBER OF ROWS
015400*  WS-MEDREC-TABLE CAN HOLD.  THE LOAD LOOP BELOW AND THE
015500*  REJECT-ON-TABLE-FULL EDITS BOTH TEST AGAINST THIS ITEM
015600*  INSTEAD OF A BARE "300" SO THE TWO PLACES CANNOT DRIFT APART
015700*  IF THE TABLE'S OCCURS CLAUSE IS EVER RESIZED - TICKET 5340.
015800 77  WS-MEDREC-TABLE-MAX         PIC 9(03) COMP VALUE 300.
015900
016000 01  FILE-STATUS-CODES.
016100     05  MFCODE                  PIC X(2).
016200         88  MEDREC-CODE-READ        VALUE SPACES.
016300     05  TFCODE                  PIC X(2).
016400         88  TRAN-CODE-READ          VALUE SPACES.
016500     05  OFCODE                  PIC X(2).
016600         88  CODE-WRITE              VALUE SPACES.
016700
016800 01  WS-REC-LENGTHS.
016900     05  WS-MEDREC-REC-LTH       PIC 9(04) COMP.
017000     05  WS-OUT-REC-LTH          PIC 9(04) COMP.
017100
017200** WORK AREA COPYBOOK - COMMON TO THE WHOLE HMS JOB STREAM
017300 COPY HMSCTRS.
017400
017500** ONE RECORD AT A TIME IS BUILT HERE BY HMSMPARS ON THE WAY IN
017600** AND TORN BACK DOWN BY HMSMRNDR ON THE WAY OUT
017700 COPY HMSMEDR.
017800
017900*  THE RAW LINE PASSED ACROSS THE CALL BOUNDARY TO HMSMPARS/
018000*  HMSMRNDR, THE RETURN CODE EITHER HANDS BACK, THE COUNT OF
018100*  ROWS ACTUALLY LOADED INTO THE TABLE, AND THE SCRATCH FIELDS
018200*  241-EDIT-RX-TRAN-TOKEN USES TO SPLIT A PRESCRIPTION TOKEN.
018300 01  WS-EDIT-WORK-FIELDS.
018400     05  WS-RAW-LINE-FOR-CALL    PIC X(4000).
018500     05  WS-RETURN-CD            PIC S9(04) COMP.
018600     05  WS-MEDREC-ROWS-LOADED   PIC 9(04) COMP.
018700     05  WS-COLON-AT             PIC 9(04) COMP.
018800     05  WS-RX-NAME-TOK          PIC X(30).
018900     05  WS-RX-CODE-TOK          PIC X(04).
019000
019100* THE IN-MEMORY MEDICAL RECORD MASTER - FIELD NAMES MATCH        *
019200* HMS-MEDREC-ENTRY ABOVE SO THE 050/310 TRANSFER PARAGRAPHS READ *
019300* FIELD FOR FIELD AGAINST THAT COPYBOOK - THIS SHOP WRITES EACH  *
019400* SEARCH/UPDATE TABLE'S ROW LAYOUT BY HAND RATHER THAN COPY A    *
019500* SINGLE-RECORD COPYBOOK INTO AN OCCURS                          *
019600* (SEE EQUIP-TABLE-REC IN THE OLD PATSRCH PROGRAM)               *
019700 01  WS-MEDREC-TABLE.
019800     05  MEDREC-TABLE-ROW OCCURS 300 TIMES
019900                         INDEXED BY MED-IDX.
020000         10  HMS-PATIENT-ID      PIC X(10).
020100         10  HMS-PATIENT-NAME    PIC X(30).
020200         10  HMS-PATIENT-DOB     PIC X(10).
020300         10  HMS-PATIENT-GENDER  PIC X(06).
020400         10  HMS-BLOOD-TYPE      PIC X(04).
020500         10  HMS-PATIENT-PHONE   PIC X(15).
020600         10  HMS-PATIENT-EMAIL   PIC X(40).
020700         10  HMS-DIAG-COUNT      PIC 9(02) COMP.
020800         10  HMS-TRMT-COUNT      PIC 9(02) COMP.
020900         10  HMS-RX-COUNT        PIC 9(02) COMP.
021000         10  HMS-DIAG-TABLE OCCURS 20 TIMES
021100                             INDEXED BY TBL-DIAG-IDX.
021200             15  HMS-DIAG-TEXT   PIC X(80).
021300         10  HMS-TRMT-TABLE OCCURS 20 TIMES
021400                             INDEXED BY TBL-TRMT-IDX.
021500             15  HMS-TRMT-TEXT   PIC X(80).
021600         10  HMS-RX-TABLE OCCURS 10 TIMES
021700                             INDEXED BY TBL-RX-IDX.
021800             15  HMS-RX-MEDICATION-NAME
021900                                 PIC X(30).
022000             15  HMS-RX-STATUS-CODE PIC S9(02) COMP-3.
022100
022200* DUMP VIEW OF THE FIRST TABLE ROW FOR THE 999-TRACE DISPLAYS    *
022300 01  WS-FIRST-ROW-DUMP REDEFINES WS-MEDREC-TABLE.
022400     05  WS-FIRST-ROW-TEXT       PIC X(115).
022500     05  FILLER                  PIC X(1092185).
022600
022700 PROCEDURE DIVISION.
022800*  FOUR STEPS - LOAD THE WHOLE MASTER INTO THE TABLE, APPLY
022900*  EVERY TRANSACTION CARD AGAINST IT, RENDER THE TABLE BACK OUT
023000*  AS THE NEW MASTER, THEN REPORT THE RUN'S COUNTS.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 050-LOAD-MEDREC-TABLE THRU 050-EXIT
023300             VARYING MED-IDX FROM 1 BY 1
023400             UNTIL HMS-NO-MORE-MEDRECS
023500                OR MED-IDX > WS-MEDREC-TABLE-MAX.
023600     PERFORM 100-MAINLINE THRU 100-EXIT
023700             UNTIL HMS-NO-MORE-TRANS.
023800     PERFORM 300-REWRITE-MEDREC-FILE THRU 300-EXIT.
023900     PERFORM 999-CLEANUP THRU 999-EXIT.
024000     MOVE +0 TO RETURN-CODE.
024100     GOBACK.
024200
024300*  OPEN ALL FOUR FILES AND PRIME BOTH THE MASTER AND THE
024400*  TRANSACTION-CARD READ LOOPS BEFORE 050/100 EVER RUN.
024500 000-HOUSEKEEPING.
024600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700     DISPLAY "******** BEGIN JOB HMSSAVE ********".
024800     ACCEPT HMS-RUN-DATE FROM DATE YYYYMMDD.
024900     INITIALIZE HMS-COUNTERS-AND-ACCUMULATORS.
025000     MOVE ZERO TO WS-MEDREC-ROWS-LOADED.
025100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025200     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
025300     PERFORM 920-READ-TRAN-CARD THRU 920-EXIT.
025400 000-EXIT.
025500     EXIT.
025600
025700*  THE WHOLE EXISTING MASTER IS LOADED BEFORE ANY TRANSACTION
025800*  IS APPLIED - A TRANSACTION CAN NAME ANY PATIENT-ID ON THE
025900*  MASTER, NOT JUST THE ROW CURRENTLY BEING READ
026000 050-LOAD-MEDREC-TABLE.
026100     MOVE "050-LOAD-MEDREC-TABLE" TO PARA-NAME.
026200*    HAND THE RAW CSV TEXT OFF TO HMSMPARS - SAME SUBPROGRAM
026300*    HMSLOAD AND HMSMDSC CALL, SO ALL THREE STEPS PARSE A ROW
026400*    EXACTLY THE SAME WAY.
026500     MOVE SPACES TO WS-RAW-LINE-FOR-CALL.
026600     MOVE HMS-MEDREC-RAW-TEXT TO WS-RAW-LINE-FOR-CALL.
026700     INITIALIZE HMS-MEDREC-ENTRY.
026800     CALL "HMSMPARS" USING WS-RAW-LINE-FOR-CALL,
026900             HMS-MEDREC-ENTRY, WS-RETURN-CD,
027000             HMS-DIAG-ENTRIES-READ, HMS-TRMT-ENTRIES-READ,
027100             HMS-RX-ENTRIES-READ, HMS-RX-ENTRIES-REJECTED.
027200     ADD 1 TO HMS-MEDRECS-READ.
027300*    THE PARSED ENTRY IS COPIED FIELD BY FIELD INTO THE TABLE
027400*    ROW AT MED-IDX - THE TABLE ROW LAYOUT MATCHES HMS-MEDREC-
027500*    ENTRY FIELD FOR FIELD, BUT THERE IS NO GROUP-LEVEL MOVE
027600*    BECAUSE THE TWO GROUPS ARE NOT IDENTICALLY STRUCTURED
027700*    (THE TABLE ROW HAS NO HMS-GROUP-COUNTS-R REDEFINES).
027800     MOVE HMS-PATIENT-ID OF HMS-MEDREC-ENTRY TO
027900         HMS-PATIENT-ID IN MEDREC-TABLE-ROW(MED-IDX).
028000     MOVE HMS-PATIENT-NAME OF HMS-MEDREC-ENTRY TO
028100         HMS-PATIENT-NAME IN MEDREC-TABLE-ROW(MED-IDX).
028200     MOVE HMS-PATIENT-DOB OF HMS-MEDREC-ENTRY TO
028300         HMS-PATIENT-DOB IN MEDREC-TABLE-ROW(MED-IDX).
028400     MOVE HMS-PATIENT-GENDER OF HMS-MEDREC-ENTRY TO
028500         HMS-PATIENT-GENDER IN MEDREC-TABLE-ROW(MED-IDX).
028600     MOVE HMS-BLOOD-TYPE OF HMS-MEDREC-ENTRY TO
028700         HMS-BLOOD-TYPE IN MEDREC-TABLE-ROW(MED-IDX).
028800     MOVE HMS-PATIENT-PHONE OF HMS-MEDREC-ENTRY TO
028900         HMS-PATIENT-PHONE IN MEDREC-TABLE-ROW(MED-IDX).
029000     MOVE HMS-PATIENT-EMAIL OF HMS-MEDREC-ENTRY TO
029100         HMS-PATIENT-EMAIL IN MEDREC-TABLE-ROW(MED-IDX).
029150*    THE THREE GROUP COUNTS, THEN THE THREE REPEATING GROUPS
029160*    THEMSELVES - EACH OCCURS TABLE IS MOVED AS ONE GROUP MOVE
029170*    SINCE BOTH SIDES HAVE THE SAME OCCURS COUNT AND LAYOUT.
029200     MOVE HMS-DIAG-COUNT OF HMS-MEDREC-ENTRY TO
029300         HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX).
029400     MOVE HMS-TRMT-COUNT OF HMS-MEDREC-ENTRY TO
029500         HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX).
029600     MOVE HMS-RX-COUNT OF HMS-MEDREC-ENTRY TO
029700         HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX).
029800     MOVE HMS-DIAG-TABLE OF HMS-MEDREC-ENTRY TO
029900         HMS-DIAG-TABLE IN MEDREC-TABLE-ROW(MED-IDX).
030000     MOVE HMS-TRMT-TABLE OF HMS-MEDREC-ENTRY TO
030100         HMS-TRMT-TABLE IN MEDREC-TABLE-ROW(MED-IDX).
030200     MOVE HMS-RX-TABLE OF HMS-MEDREC-ENTRY TO
030300         HMS-RX-TABLE IN MEDREC-TABLE-ROW(MED-IDX).
030400     ADD 1 TO HMS-MEDRECS-LOADED.
030500     ADD 1 TO WS-MEDREC-ROWS-LOADED.
030600     PERFORM 910-READ-MEDREC-REC THRU 910-EXIT.
030700 050-EXIT.
030800     EXIT.
030900
031000*  ONE PASS OF THE TRANSACTION LOOP - APPLY THE CURRENT CARD,
031100*  THEN READ THE NEXT ONE.
031200 100-MAINLINE.
031300     MOVE "100-MAINLINE" TO PARA-NAME.
031400     PERFORM 200-APPLY-ONE-TRANSACTION THRU 200-EXIT.
031500     PERFORM 920-READ-TRAN-CARD THRU 920-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900*  FIND THE PATIENT ROW, THEN DISPATCH ON THE TRANSACTION'S
032000*  ACTION CODE - A ROW NOT FOUND OR AN ACTION CODE NONE OF THE
032100*  88-LEVELS MATCH ARE BOTH TREATED AS A REJECT.
032200 200-APPLY-ONE-TRANSACTION.
032300     MOVE "200-APPLY-ONE-TRANSACTION" TO PARA-NAME.
032400     ADD 1 TO HMS-TRANS-READ.
032500     PERFORM 210-FIND-MEDREC-ROW THRU 210-EXIT.
032600     IF NOT HMS-USER-WAS-FOUND
032700         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT
032800         GO TO 200-EXIT.
032900     IF TRAN-ADD-DIAG
033000         PERFORM 220-ADD-DIAG THRU 220-EXIT
033100     ELSE IF TRAN-ADD-TRMT
033200         PERFORM 230-ADD-TRMT THRU 230-EXIT
033300     ELSE IF TRAN-ADD-RX
033400         PERFORM 240-ADD-RX THRU 240-EXIT
033500     ELSE IF TRAN-DEL-DIAG
033600         PERFORM 250-DEL-DIAG THRU 250-EXIT
033700     ELSE IF TRAN-DEL-TRMT
033800         PERFORM 260-DEL-TRMT THRU 260-EXIT
033900     ELSE IF TRAN-DEL-RX
034000         PERFORM 265-DEL-RX THRU 265-EXIT
034100     ELSE IF TRAN-UPD-CONTACT
034200         PERFORM 270-UPDATE-CONTACT-INFO THRU 270-EXIT
034300     ELSE
034400         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
034500 200-EXIT.
034600     EXIT.
034700
034800*  LINEAR SEARCH OVER THE ROWS LOADED BY 050 ABOVE - BLANK ROWS
034900*  BEYOND WS-MEDREC-ROWS-LOADED NEVER MATCH A REAL PATIENT-ID
035000 210-FIND-MEDREC-ROW.
035100     MOVE "N" TO HMS-FOUND-SW.
035200     SET MED-IDX TO 1.
035300     SEARCH MEDREC-TABLE-ROW
035400         AT END
035500             CONTINUE
035600         WHEN HMS-PATIENT-ID IN MEDREC-TABLE-ROW(MED-IDX)
035700                 = TRAN-PATIENT-ID
035800             MOVE "Y" TO HMS-FOUND-SW
035900     END-SEARCH.
036000 210-EXIT.
036100     EXIT.
036200
036300*  ADD ONE DIAGNOSIS - REJECTED IF THE PATIENT'S DIAGNOSIS GROUP
036400*  IS ALREADY AT HMS-DIAG-MAX (20, FROM HMSMEDR).
036500 220-ADD-DIAG.
036550*    BUMP THE COUNT FIRST SO THE NEW COUNT DOUBLES AS THE
036560*    SUBSCRIPT OF THE SLOT THE NEW ENTRY GOES INTO.
036600     IF HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX) < HMS-DIAG-MAX
036700         ADD 1 TO HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
036800         SET TBL-DIAG-IDX
036900             TO HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
037000         MOVE TRAN-TEXT-DATA TO
037100             HMS-DIAG-TEXT (TBL-DIAG-IDX) IN
037200                 MEDREC-TABLE-ROW (MED-IDX)
037300         ADD 1 TO HMS-TRANS-APPLIED
037400     ELSE
037500         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
037600 220-EXIT.
037700     EXIT.
037800
037900*  ADD ONE TREATMENT - SAME FULL-TABLE REJECT PATTERN AS
038000*  220-ADD-DIAG ABOVE, JUST AGAINST HMS-TRMT-MAX.
038100 230-ADD-TRMT.
038150*    SAME COUNT-THEN-SUBSCRIPT PATTERN AS 220-ADD-DIAG ABOVE.
038200     IF HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX) < HMS-TRMT-MAX
038300         ADD 1 TO HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
038400         SET TBL-TRMT-IDX
038500             TO HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
038600         MOVE TRAN-TEXT-DATA TO
038700             HMS-TRMT-TEXT (TBL-TRMT-IDX) IN
038800                 MEDREC-TABLE-ROW (MED-IDX)
038900         ADD 1 TO HMS-TRANS-APPLIED
039000     ELSE
039100         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
039200 230-EXIT.
039300     EXIT.
039400
039500*  PRESCRIPTION TRANSACTIONS CARRY MEDICATION-NAME:STATUS-CODE
039600*  IN TRAN-TEXT-DATA, SAME TOKEN FORMAT HMSMPARS/HMSMRNDR USE
039700 240-ADD-RX.
039800     IF HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX) < HMS-RX-MAX
039900         PERFORM 241-EDIT-RX-TRAN-TOKEN THRU 241-EXIT
040000     ELSE
040100         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
040200 240-EXIT.
040300     EXIT.
040400
040500*  SPLIT THE TOKEN ON THE COLON, THEN VALIDATE BOTH HALVES -
040600*  A COLON AT POSITION ZERO (NOT FOUND) OR PAST THE MEDICATION-
040700*  NAME FIELD WIDTH, OR A NON-NUMERIC STATUS CODE, IS A REJECT.
040800 241-EDIT-RX-TRAN-TOKEN.
040900     MOVE ZERO TO WS-COLON-AT.
041000     INSPECT TRAN-TEXT-DATA TALLYING WS-COLON-AT
041100         FOR CHARACTERS BEFORE INITIAL ":".
041200     IF WS-COLON-AT = 0 OR WS-COLON-AT > 30
041300         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT
041400         GO TO 241-EXIT.
041500     MOVE SPACES TO WS-RX-NAME-TOK WS-RX-CODE-TOK.
041600     UNSTRING TRAN-TEXT-DATA DELIMITED BY ":"                     090210RB
041700         INTO WS-RX-NAME-TOK, WS-RX-CODE-TOK.
041800     IF WS-RX-CODE-TOK NOT NUMERIC
041900         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT
042000         GO TO 241-EXIT.
042100     ADD 1 TO HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX).
042200     SET TBL-RX-IDX TO HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX).
042300     MOVE WS-RX-NAME-TOK TO
042400         HMS-RX-MEDICATION-NAME (TBL-RX-IDX) IN
042500             MEDREC-TABLE-ROW (MED-IDX).
042600     MOVE WS-RX-CODE-TOK TO
042700         HMS-RX-STATUS-CODE (TBL-RX-IDX) IN
042800             MEDREC-TABLE-ROW (MED-IDX).
042900     ADD 1 TO HMS-TRANS-APPLIED.
043000 241-EXIT.
043100     EXIT.
043200
043300*  DELETE SHIFTS EVERY ENTRY AFTER THE ONE REMOVED DOWN ONE
043400*  POSITION SO THE GROUP STAYS PACKED FROM 1 TO THE NEW COUNT
043500 250-DEL-DIAG.
043600     IF TRAN-ENTRY-NBR > ZERO AND TRAN-ENTRY-NBR <=
043700             HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
043800         PERFORM 251-SHIFT-DIAG-ENTRIES THRU 251-EXIT
043900             VARYING TBL-DIAG-IDX FROM TRAN-ENTRY-NBR BY 1
044000             UNTIL TBL-DIAG-IDX >=
044100                 HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
044200         SUBTRACT 1 FROM HMS-DIAG-COUNT IN
044300             MEDREC-TABLE-ROW(MED-IDX)
044400         ADD 1 TO HMS-TRANS-APPLIED
044500     ELSE
044600         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
044700 250-EXIT.
044800     EXIT.
044900
045000*  ONE STEP OF THE DOWNWARD SHIFT - PULLS THE NEXT ENTRY INTO
045100*  THE CURRENT SLOT, WORKING FROM THE DELETED ENTRY FORWARD.
045200 251-SHIFT-DIAG-ENTRIES.                                          060203PT
045300     MOVE HMS-DIAG-TABLE (TBL-DIAG-IDX + 1) IN
045400             MEDREC-TABLE-ROW (MED-IDX)
045500         TO HMS-DIAG-TABLE (TBL-DIAG-IDX) IN
045600             MEDREC-TABLE-ROW (MED-IDX).
045700 251-EXIT.
045800     EXIT.
045900
046000*  SAME SHIFT-DOWN PATTERN AS 250-DEL-DIAG ABOVE, AGAINST THE
046100*  TREATMENT GROUP.
046200 260-DEL-TRMT.
046300     IF TRAN-ENTRY-NBR > ZERO AND TRAN-ENTRY-NBR <=
046400             HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
046500         PERFORM 261-SHIFT-TRMT-ENTRIES THRU 261-EXIT
046600             VARYING TBL-TRMT-IDX FROM TRAN-ENTRY-NBR BY 1
046700             UNTIL TBL-TRMT-IDX >=
046800                 HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
046900         SUBTRACT 1 FROM HMS-TRMT-COUNT IN
047000             MEDREC-TABLE-ROW(MED-IDX)
047100         ADD 1 TO HMS-TRANS-APPLIED
047200     ELSE
047300         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
047400 260-EXIT.
047500     EXIT.
047600
047700 261-SHIFT-TRMT-ENTRIES.
047800     MOVE HMS-TRMT-TABLE (TBL-TRMT-IDX + 1) IN
047900             MEDREC-TABLE-ROW (MED-IDX)
048000         TO HMS-TRMT-TABLE (TBL-TRMT-IDX) IN
048100             MEDREC-TABLE-ROW (MED-IDX).
048200 261-EXIT.
048300     EXIT.
048400
048500*  SAME SHIFT-DOWN PATTERN AGAIN, AGAINST THE PRESCRIPTION
048600*  GROUP - NOTE THE GROUP CARRIES TWO FIELDS PER ENTRY, BUT ONE
048700*  GROUP MOVE SHIFTS BOTH AT ONCE.
048800 265-DEL-RX.
048900     IF TRAN-ENTRY-NBR > ZERO AND TRAN-ENTRY-NBR <=
049000             HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
049100         PERFORM 266-SHIFT-RX-ENTRIES THRU 266-EXIT
049200             VARYING TBL-RX-IDX FROM TRAN-ENTRY-NBR BY 1
049300             UNTIL TBL-RX-IDX >=
049400                 HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX)
049500         SUBTRACT 1 FROM HMS-RX-COUNT IN
049600             MEDREC-TABLE-ROW(MED-IDX)
049700         ADD 1 TO HMS-TRANS-APPLIED
049800     ELSE
049900         PERFORM 290-REJECT-TRANSACTION THRU 290-EXIT.
050000 265-EXIT.
050100     EXIT.
050200
050300 266-SHIFT-RX-ENTRIES.
050400     MOVE HMS-RX-TABLE (TBL-RX-IDX + 1) IN
050500             MEDREC-TABLE-ROW (MED-IDX)
050600         TO HMS-RX-TABLE (TBL-RX-IDX) IN
050700             MEDREC-TABLE-ROW (MED-IDX).
050800 266-EXIT.
050900     EXIT.
051000
051100*  BUSINESS RULE - A BLANK PHONE OR EMAIL ON THE TRANSACTION
051200*  CARD MEANS "LEAVE THIS FIELD ALONE", NOT "BLANK IT OUT"
051300 270-UPDATE-CONTACT-INFO.
051400     IF TRAN-PHONE NOT = SPACES
051500         MOVE TRAN-PHONE TO
051600             HMS-PATIENT-PHONE IN MEDREC-TABLE-ROW(MED-IDX).
051700     IF TRAN-EMAIL NOT = SPACES
051800         MOVE TRAN-EMAIL TO
051900             HMS-PATIENT-EMAIL IN MEDREC-TABLE-ROW(MED-IDX).
052000     ADD 1 TO HMS-TRANS-APPLIED.
052100 270-EXIT.
052200     EXIT.
052300
052400*  EVERY REJECT PATH IN THIS PROGRAM FUNNELS THROUGH HERE SO
052500*  THE TRACE MESSAGE AND THE COUNTER STAY IN ONE PLACE.
052600 290-REJECT-TRANSACTION.
052700     DISPLAY "HMSSAVE - REJECTED TRANSACTION - "
052800             TRAN-PATIENT-ID " " TRAN-ACTION-CODE
052900             " " TRAN-ENTRY-NBR-X.
053000     ADD 1 TO HMS-TRANS-REJECTED.
053100 290-EXIT.
053200     EXIT.
053300
053400*  EVERY ROW IN THE TABLE IS RENDERED BACK TO CSV TEXT AND
053500*  WRITTEN - A ROW WITH NO TRANSACTION AGAINST IT STILL GOES
053600*  THROUGH HMSMRNDR SO THE OUTPUT FILE IS A FULL REPLACEMENT
053700 300-REWRITE-MEDREC-FILE.
053800     MOVE "300-REWRITE-MEDREC-FILE" TO PARA-NAME.
053900     PERFORM 310-RENDER-ONE-RECORD THRU 310-EXIT
054000         VARYING MED-IDX FROM 1 BY 1
054100         UNTIL MED-IDX > WS-MEDREC-ROWS-LOADED.
054200 300-EXIT.
054300     EXIT.
054400
054500*  COPY THE TABLE ROW BACK INTO HMS-MEDREC-ENTRY (THE INVERSE OF
054600*  050-LOAD-MEDREC-TABLE ABOVE), HAND IT TO HMSMRNDR, THEN
054700*  TRIM AND WRITE THE RESULT.
054800 310-RENDER-ONE-RECORD.
054900     INITIALIZE HMS-MEDREC-ENTRY.
055000     MOVE HMS-PATIENT-ID IN MEDREC-TABLE-ROW(MED-IDX) TO
055100         HMS-PATIENT-ID OF HMS-MEDREC-ENTRY.
055200     MOVE HMS-PATIENT-NAME IN MEDREC-TABLE-ROW(MED-IDX) TO
055300         HMS-PATIENT-NAME OF HMS-MEDREC-ENTRY.
055400     MOVE HMS-PATIENT-DOB IN MEDREC-TABLE-ROW(MED-IDX) TO
055500         HMS-PATIENT-DOB OF HMS-MEDREC-ENTRY.
055600     MOVE HMS-PATIENT-GENDER IN MEDREC-TABLE-ROW(MED-IDX) TO
055700         HMS-PATIENT-GENDER OF HMS-MEDREC-ENTRY.
055800     MOVE HMS-BLOOD-TYPE IN MEDREC-TABLE-ROW(MED-IDX) TO
055900         HMS-BLOOD-TYPE OF HMS-MEDREC-ENTRY.
056000     MOVE HMS-PATIENT-PHONE IN MEDREC-TABLE-ROW(MED-IDX) TO
056100         HMS-PATIENT-PHONE OF HMS-MEDREC-ENTRY.
056200     MOVE HMS-PATIENT-EMAIL IN MEDREC-TABLE-ROW(MED-IDX) TO
056300         HMS-PATIENT-EMAIL OF HMS-MEDREC-ENTRY.
056350*    MIRROR OF THE GROUP TRANSFER IN 050-LOAD-MEDREC-TABLE ABOVE,
056360*    RUNNING IN THE OPPOSITE DIRECTION - TABLE ROW BACK TO ENTRY.
056400     MOVE HMS-DIAG-COUNT IN MEDREC-TABLE-ROW(MED-IDX) TO
056500         HMS-DIAG-COUNT OF HMS-MEDREC-ENTRY.
056600     MOVE HMS-TRMT-COUNT IN MEDREC-TABLE-ROW(MED-IDX) TO
056700         HMS-TRMT-COUNT OF HMS-MEDREC-ENTRY.
056800     MOVE HMS-RX-COUNT IN MEDREC-TABLE-ROW(MED-IDX) TO
056900         HMS-RX-COUNT OF HMS-MEDREC-ENTRY.
057000     MOVE HMS-DIAG-TABLE IN MEDREC-TABLE-ROW(MED-IDX) TO
057100         HMS-DIAG-TABLE OF HMS-MEDREC-ENTRY.
057200     MOVE HMS-TRMT-TABLE IN MEDREC-TABLE-ROW(MED-IDX) TO
057300         HMS-TRMT-TABLE OF HMS-MEDREC-ENTRY.
057400     MOVE HMS-RX-TABLE IN MEDREC-TABLE-ROW(MED-IDX) TO
057500         HMS-RX-TABLE OF HMS-MEDREC-ENTRY.
057600     MOVE SPACES TO WS-RAW-LINE-FOR-CALL.
057700     CALL "HMSMRNDR" USING HMS-MEDREC-ENTRY,
057800             WS-RAW-LINE-FOR-CALL, WS-RETURN-CD.
057900     MOVE WS-RAW-LINE-FOR-CALL TO HMS-MEDREC-OUT-LINE.
058000     PERFORM 320-CALC-OUT-LENGTH THRU 320-EXIT.
058100     WRITE HMS-MEDREC-OUT-LINE.
058200     ADD 1 TO HMS-MEDRECS-WRITTEN.
058300 310-EXIT.
058400     EXIT.
058500
058600*  THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS FOR STRING LENGTH -
058700*  BACK UP FROM THE END OF THE 3999-BYTE WORK AREA UNTIL A
058800*  NON-SPACE CHARACTER IS FOUND, THE SAME IDIOM EVERY OTHER HMS
058900*  PROGRAM THAT WRITES A VARYING-LENGTH RECORD USES.
059000 320-CALC-OUT-LENGTH.
059100     MOVE 3999 TO WS-OUT-REC-LTH.
059200     PERFORM UNTIL WS-OUT-REC-LTH = 0
059300           OR HMS-MEDREC-OUT-TEXT(WS-OUT-REC-LTH:1) NOT = SPACE
059400         SUBTRACT 1 FROM WS-OUT-REC-LTH.
059500 320-EXIT.
059600     EXIT.
059700
059800*  OPEN THE INPUT MASTER AND TRANSACTION FILE, AND THE OUTPUT
059900*  MASTER AND SYSOUT - ALL FOUR ARE OPENED AT ONCE SINCE THIS
060000*  PROGRAM NEEDS ALL OF THEM FOR THE WHOLE RUN.
060100 800-OPEN-FILES.
060200     MOVE "800-OPEN-FILES" TO PARA-NAME.
060300     OPEN OUTPUT SYSOUT, HMSMED-OUT.
060400     OPEN INPUT HMSMED-IN, HMSTRAN-FILE.
060500 800-EXIT.
060600     EXIT.
060700
060800*  CLOSE EVERYTHING THIS STEP OPENED - CALLED FROM BOTH THE
060900*  NORMAL END-OF-JOB PATH AND THE ABEND ROUTINE.
061000 850-CLOSE-FILES.
061100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061200     CLOSE SYSOUT, HMSMED-IN, HMSTRAN-FILE, HMSMED-OUT.
061300 850-EXIT.
061400     EXIT.
061500
061600*  READ ONE MEDICAL RECORD MASTER RECORD.
061700 910-READ-MEDREC-REC.
061800     READ HMSMED-IN INTO HMS-MEDREC-RAW-LINE
061900         AT END MOVE "N" TO HMS-MORE-MEDRECS-SW
062000         GO TO 910-EXIT
062100     END-READ.
062200 910-EXIT.
062300     EXIT.
062400
062500*  READ ONE MAINTENANCE TRANSACTION CARD.
062600 920-READ-TRAN-CARD.
062700     READ HMSTRAN-FILE
062800         AT END MOVE "N" TO HMS-MORE-TRANS-SW
062900         GO TO 920-EXIT
063000     END-READ.
063100 920-EXIT.
063200     EXIT.
063300
063400*  END-OF-JOB COUNTS - HOW MANY ROWS WERE READ FROM THE OLD
063500*  MASTER, HOW MANY TRANSACTIONS WERE READ/APPLIED/REJECTED,
063600*  AND HOW MANY ROWS WERE WRITTEN TO THE NEW MASTER.
063700 999-CLEANUP.
063800     MOVE "999-CLEANUP" TO PARA-NAME.
063900     DISPLAY "MEDICAL RECORDS READ         - " HMS-MEDRECS-READ.
064000     DISPLAY "MEDICAL RECORDS LOADED        - " HMS-MEDRECS-LOADED.
064100     DISPLAY "TRANSACTIONS READ             - " HMS-TRANS-READ.
064200     DISPLAY "TRANSACTIONS APPLIED          - " HMS-TRANS-APPLIED.
064300     DISPLAY "TRANSACTIONS REJECTED         - " HMS-TRANS-REJECTED.
064400     DISPLAY "MEDICAL RECORDS WRITTEN       - " HMS-MEDRECS-WRITTEN.
064500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064600     DISPLAY "******** NORMAL END OF JOB HMSSAVE ********".
064700 999-EXIT.
064800     EXIT.
064900
065000*  SAME ABEND SHAPE AS EVERY OTHER HMS PROGRAM.
065100 1000-ABEND-RTN.
065200     DISPLAY "*** ABNORMAL END OF JOB - HMSSAVE *** "
065300             ABEND-REASON UPON CONSOLE.
065400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065500     MOVE +16 TO RETURN-CODE.
065600     GOBACK.
